000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CANDSCRN-COB.
000300 AUTHOR. W. T. OAKES.
000400 INSTALLATION. ARISTOSYS INFORMATION SERVICES.
000500 DATE-WRITTEN. 06/14/1988.
000600 DATE-COMPILED.
000700 SECURITY. ARISTOSYS INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000800*
000900*****************************************************************
001000*                                                                *
001100*    S Y S T E M :  A R I S T O S Y S   R E C R U I T I N G      *
001200*                                                                *
001300*    PROGRAM   : CANDSCRN                                       *
001400*    ANALYST   : W. OAKES                                       *
001500*    PROGRAMMER: W. OAKES                                       *
001600*    PURPOSE   : SCORES EACH CANDIDATE EVALUATION AGAINST THE    *
001700*                JOB REQUISITION, MATCHES THE INTERVIEW AUDIO    *
001800*                EVALUATION TO THE RESUME BY CANDIDATE NAME,     *
001900*                AND PRINTS A RANKED CANDIDATE SCREENING REPORT  *
002000*                WITH CONTROL TOTALS FOR THE RECRUITING DESK.    *
002100*                                                                *
002200*****************************************************************
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*                                                                *
002600*    DATE      BY    REQUEST    DESCRIPTION                      *
002700*    --------  ----  ---------  -------------------------------  *
002800*    06/14/88  WTO   CR-0041    INITIAL WRITE-UP AND TESTING.     *
002900*    07/02/88  WTO   CR-0041    ADDED OR-GROUP BEST-MATCH LOGIC   *
003000*                               FOR MUST-HAVE REQUIREMENTS.       *
003100*    08/19/88  WTO   CR-0058    SUITABILITY SCORE FROM DEPTH      *
003200*                               RATING, CLAMPED 0-25.             *
003300*    11/30/88  RTH   CR-0075    EXPERIENCE TOLERANCE BAND (+/-1   *
003400*                               YEAR) PER RECRUITING DESK.        *
003500*    03/02/89  WTO   CR-0102    NAME-NORMALIZATION ROUTINE FOR    *
003600*                               AUDIO-TO-RESUME MATCH KEY.        *
003700*    05/17/89  WTO   CR-0109    WORD-OVERLAP AND SUBSTRING        *
003800*                               FALLBACK MATCH PASSES ADDED.      *
003900*    09/08/90  RTH   CR-0140    STANDALONE AUDIO-ONLY CANDIDATE   *
004000*                               ROWS NOW CARRY THROUGH TO REPORT. *
004100*    02/14/91  SDP   CR-0163    CONTROL TOTALS BLOCK AT END OF    *
004200*                               REPORT PER AUDIT REQUEST.         *
004300*    06/22/92  SDP   CR-0201    CLAMP/DEFAULT RULES MOVED UP TO   *
004400*                               RUN ONCE PER RECORD ON INPUT.     *
004500*    10/05/93  WTO   CR-0233    RANKING TIEBREAK ON AUDIO         *
004600*                               TECHNICAL SCORE ADDED.            *
004700*    01/11/94  WTO   CR-0247    SORT WORK RECORD SLIMMED TO KEYS  *
004800*                               PLUS TABLE POINTER - WAS CARRYING *
004900*                               FULL BREAKDOWN, TOO SLOW ON BIG   *
005000*                               REQUISITIONS.                     *
005100*    07/19/95  SDP   CR-0279    UPSI-0 DETAIL-SUPPRESS SWITCH FOR *
005200*                               SUMMARY-ONLY RUNS.                *
005300*    04/02/96  RTH   CR-0312    UP TO 300 CANDIDATES PER RUN, WAS *
005400*                               150 - VOLUME HIRING DRIVE.        *
005500*    11/21/97  JHW   CR-0355    MINOR - TRIM TRAILING BLANKS ON   *
005600*                               DISPLAY NAME BEFORE MATCH.        *
005700*    09/14/98  JHW   CR-0381    Y2K READINESS REVIEW - NO 2-DIGIT *
005800*                               YEAR FIELDS IN THIS PROGRAM, NONE *
005900*                               FOUND, SIGNED OFF.                *
006000*    02/08/99  JHW   CR-0390    Y2K - VERIFIED DATE-WRITTEN/LOG   *
006100*                               DATES DISPLAY-ONLY, NO CENTURY    *
006200*                               WINDOW LOGIC IN THIS PROGRAM.     *
006300*    08/30/00  JHW   CR-0418    NICE-TO-HAVE OR-GROUP BINARY      *
006400*                               BONUS CORRECTED - WAS STRENGTH-   *
006500*                               WEIGHTED IN ERROR.                *
006600*    03/12/01  MKL   CR-0447    REPORT WIDENED TO 132 COLUMNS FOR *
006700*                               THE NEW LASER PRINTER QUEUE.      *
006800*    09/16/03  DLR   CR-0461    NAME-NORM SUFFIX STRIP WAS TESTING*
006900*                               FIXED COLUMNS 31-40 - SHORT FILE  *
007000*                               NAMES NEVER MATCHED.  NOW FINDS   *
007100*                               THE REAL END OF THE NAME FIRST.   *
007200*    02/04/05  DLR   CR-0478    OR-GROUP DETAIL LINE NOW SHOWS    *
007300*                               GROUP NAME PLUS MATCHED OPTION,   *
007400*                               NOT THE OPTION ALONE.             *
007500*                                                                 *
007600*****************************************************************
007700 ENVIRONMENT DIVISION.
999999*    ARISTOSYS-3090 IS THE SHOP'S STANDARD BATCH HOST NAME - SAME
999999*    VALUE USED BY EVERY PRODUCTION JOB SINCE THE 3090 CUTOVER.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. ARISTOSYS-3090.
008000 OBJECT-COMPUTER. ARISTOSYS-3090.
008100 SPECIAL-NAMES.
999999*    C01 DRIVES THE PAGE-EJECT CHANNEL FOR CAB1-LINE'S AFTER
999999*    ADVANCING PAGE.  UPSI-0 IS THE OPERATOR-SET SWITCH THAT
999999*    SUPPRESSES THE PER-SKILL BREAKDOWN LINES ON A LONG RUN
999999*    (CR-0279) - ON MEANS SUMMARY-ONLY.
008200     C01 IS TOP-OF-FORM
008300     CLASS WORD-CHAR IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'
008400     UPSI-0 IS DETAIL-SUPPRESS-SWITCH.
008500 INPUT-OUTPUT SECTION.
999999*    ALL SIX DATA FILES ARE LINE SEQUENTIAL (JCL SUPPLIES THE
999999*    REAL DATASET BEHIND EACH LOGICAL NAME); SORTCAND IS THE ONLY
999999*    DISK-ALLOCATED WORK FILE, FOR THE SORT VERB'S OWN USE.
008600 FILE-CONTROL.
008700
999999*    ONE-RECORD JOB REQUISITION HEADER - SEE SECTION 1000.
008800     SELECT JDHEADER ASSIGN TO JDHEADER
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS STATUS-JDH.
009100
999999*    MUST/NICE SKILL REQUIREMENT LINES, 0 TO N - SECTION 1000.
009200     SELECT JDSKILLS ASSIGN TO JDSKILLS
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS STATUS-JDS.
009500
999999*    CANDIDATE RESUME EVALUATIONS, 0 TO N - SECTION 2000.
009600     SELECT CANDEVAL ASSIGN TO CANDEVAL
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS IS STATUS-CAN.
009900
999999*    AUDIO INTERVIEW EVALUATIONS, 0 TO N, OPTIONAL - SECTION 3000.
010000     SELECT AUDEVAL ASSIGN TO AUDEVAL
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS IS STATUS-AUD.
010300
999999*    FLAT RANKED OUTPUT, ONE RECORD PER CANDIDATE - SECTION 6000.
010400     SELECT RESULTS ASSIGN TO RESULTS
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS IS STATUS-RES.
010700
999999*    132-COLUMN PRINTED SCREENING REPORT - SECTION 6000.
010800     SELECT REPORT ASSIGN TO REPORT
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS IS STATUS-RPT.
011100
999999*    RANKING WORK FILE FOR THE SORT IN SECTION 5000 (CR-0247).
011200     SELECT SORTCAND ASSIGN TO DISK.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600*
011700*    JOB REQUISITION HEADER - ONE RECORD PER RUN.
011800*
011900 FD  JDHEADER
012000     LABEL RECORD STANDARD
012100     RECORD CONTAINS 68 CHARACTERS.
012200
012300 01  REG-JDHEADER.
999999*    MOVED TO REQ-JOB-TITLE, PRINTED ON CAB2-LINE.
012400     05  JDH-JOB-TITLE             PIC X(40).
999999*    MOVED TO REQ-JOB-CLASS, PRINTED ON CAB2-LINE.
012500     05  JDH-JOB-CLASS             PIC X(20).
999999*    YEARS.TENTHS REQUIRED BY THIS REQUISITION - COMPARED TO
999999*    CAND-EXP AT R7 BY 4400-VERIFICA-EXPERIENCIA.
012600     05  JDH-EXP-REQUIRED          PIC 9(02)V9(01).
012700     05  JDH-EXP-REQUIRED-R REDEFINES JDH-EXP-REQUIRED
012800                                   PIC 9(03).
012900     05  FILLER                    PIC X(05).
013000
013100*
013200*    JOB REQUISITION SKILL REQUIREMENT - 0 TO N PER RUN, ANY
013300*    ORDER.  REQ-TYPE 'S' IS A SINGLE SKILL (OPTION 1 ONLY IS
013400*    USED), 'O' IS AN OR-GROUP OF INTERCHANGEABLE SKILLS.
013500*
013600 FD  JDSKILLS
013700     LABEL RECORD STANDARD
013800     RECORD CONTAINS 338 CHARACTERS.
013900
014000 01  REG-JDSKILLS.
999999*    'M' FILES INTO TABELA-MUST, 'N' INTO TABELA-NICE - SEE
999999*    1200-CLASSIFICA-REQUISITO.
014100     05  REQ-CATEGORY              PIC X(01).
014200         88  REQ-IS-MUST-HAVE            VALUE 'M'.
014300         88  REQ-IS-NICE-TO-HAVE         VALUE 'N'.
999999*    'S' - ONLY REQ-OPTIONS(1) IS USED.  'O' - AN OR-GROUP OF
999999*    INTERCHANGEABLE SKILLS, UP TO REQ-OPTION-COUNT OF THEM.
014400     05  REQ-TYPE                  PIC X(01).
014500         88  REQ-IS-SINGLE               VALUE 'S'.
014600         88  REQ-IS-OR-GROUP              VALUE 'O'.
999999*    SKILL NAME (TYPE 'S') OR OR-GROUP LABEL (TYPE 'O') - THE
999999*    PART THAT SHOWS FIRST ON THE REPORT'S DETAIL LINE.
014700     05  REQ-NAME                  PIC X(30).
999999*    HOW MANY OF THE 10 REQ-OPTIONS SLOTS BELOW ARE REAL, FOR AN
999999*    OR-GROUP.  UNUSED FOR A SINGLE SKILL.
014800     05  REQ-OPTION-COUNT          PIC 9(02).
999999*    OR-GROUP OPTION TEXT, ONE PER INTERCHANGEABLE SKILL; SLOT 1
999999*    DOUBLES AS THE SINGLE-SKILL NAME WHEN REQ-TYPE IS 'S'.
014900     05  REQ-OPTIONS OCCURS 10 TIMES
015000                                   PIC X(30).
015100     05  FILLER                    PIC X(04).
015200
999999*    ALTERNATE VIEW OF A SINGLE-SKILL RECORD - NOT REFERENCED
999999*    TODAY, KEPT FOR THE NEXT PROGRAMMER WHO NEEDS TO PEEK AT
999999*    THE SKILL NAME WITHOUT UNPACKING REQ-OPTIONS(1).
015300 01  REG-JDSKILLS-SINGLE-VIEW REDEFINES REG-JDSKILLS.
015400     05  FILLER                    PIC X(02).
015500     05  REQ-SINGLE-NAME           PIC X(30).
015600     05  FILLER                    PIC X(306).
015700
015800*
015900*    CANDIDATE EVALUATION - ONE RECORD PER CANDIDATE.
016000*
016100 FD  CANDEVAL
016200     LABEL RECORD STANDARD
016300     RECORD CONTAINS 887 CHARACTERS.
016400
016500 01  REG-CANDEVAL.
999999*    SOURCE RESUME/TRANSCRIPT FILE NAME - NORMALIZED (R9) INTO
999999*    CAND-KEY AND ALSO USED TO MATCH AN AUDIO RECORD (R10).
016600     05  CAND-FILE-NAME            PIC X(40).
999999*    DISPLAY NAME, WHEN KNOWN - BLANK FALLS BACK TO THE
999999*    NORMALIZED FILE NAME FOR CAND-DISPNAME (SEE 2100-LE-CANDIDATO).
016700     05  CAND-NAME                 PIC X(30).
999999*    YEARS.TENTHS OF TOTAL EXPERIENCE - DEFAULTS TO 5.0 WHEN NOT
999999*    NUMERIC (2500-VALIDA-CANDIDATO); A REPORTED ZERO IS KEPT AS-IS.
016800     05  CAND-TOTAL-EXP            PIC 9(02)V9(01).
016900     05  CAND-TOTAL-EXP-R REDEFINES CAND-TOTAL-EXP
017000                                   PIC 9(03).
999999*    ENGINEERING DEPTH, 0-15, FOR R6 SUITABILITY - DEFAULTS TO
999999*    8 AND CLAMPS TO 0-15 IN 2500-VALIDA-CANDIDATO.
017100     05  CAND-DEPTH-SCORE          PIC S9(03).
017200     05  CAND-DEPTH-SCORE-R REDEFINES CAND-DEPTH-SCORE
017300                                   PIC 9(03).
999999*    RESUME FORMAT/PRESENTATION SCORE, 0-3 - DEFAULTS TO 2 AND
999999*    CLAMPS TO 0-3 IN 2500-VALIDA-CANDIDATO.
017400     05  CAND-FORMAT-SCORE         PIC S9(03).
017500     05  CAND-SKILL-COUNT          PIC 9(02).
999999*    ONE ENTRY PER SKILL THE CANDIDATE CLAIMS - LOOKED UP BY
999999*    NAME (CASE-FOLDED, R4) WHEN SCORING A REQUIREMENT.
017600     05  CAND-SKILLS OCCURS 20 TIMES.
017700         10  CAND-SKL-NAME         PIC X(30).
999999*    STRONG/MODERATE/WEAK, ANY CASE - FOLDED AND VALIDATED INTO
999999*    HAB-FORCA BY 2550-COPIA-HABILIDADE; ANYTHING ELSE IS 'missing'.
017800         10  CAND-SKL-STRENGTH     PIC X(10).
017900     05  FILLER                    PIC X(06).
018000
018100*
018200*    AUDIO INTERVIEW EVALUATION - 0 TO N RECORDS.
018300*
018400 FD  AUDEVAL
018500     LABEL RECORD STANDARD
018600     RECORD CONTAINS 50 CHARACTERS.
018700
018800 01  REG-AUDEVAL.
999999*    SOURCE AUDIO/TRANSCRIPT FILE NAME - NORMALIZED THE SAME WAY
999999*    AS CAND-FILE-NAME AND MATCHED TO A CANDIDATE BY 3300-CASA-AUDIO.
018900     05  AUD-FILE-NAME             PIC X(40).
999999*    0-100, DEFAULTS TO 50 AND CLAMPS TO 0-100 IN 3200-VALIDA-AUDIO.
019000     05  AUD-TECH-SCORE            PIC S9(03).
999999*    0-100, SAME DEFAULT/CLAMP RULE AS AUD-TECH-SCORE.
019100     05  AUD-COMM-SCORE            PIC S9(03).
019200     05  FILLER                    PIC X(04).
019300
019400*
019500*    SCREENING RESULT - ONE RECORD PER CANDIDATE, RANKED ORDER.
019600*
019700 FD  RESULTS
019800     LABEL RECORD STANDARD
019900     RECORD CONTAINS 63 CHARACTERS.
020000
020100 01  REG-RESULTS.
999999*    DISPLAY NAME, SAME VALUE AS CAND-DISPNAME.
020200     05  RES-NAME                  PIC X(30).
999999*    FINAL 0-100.0 COMPOSITE SCORE, RANKING ORDER (R11).
020300     05  RES-FINAL-SCORE           PIC 9(03)V9(01).
999999*    0-40 BASE SCORE FROM EXPERIENCE AND SKILL DEPTH (R5).
020400     05  RES-BASE                  PIC 9(02).
999999*    0-30 POINTS EARNED ACROSS ALL MUST-HAVE SKILLS (R1/R3).
020500     05  RES-MUST-SCORE            PIC 9(02).
999999*    0-05 POINTS EARNED ACROSS ALL NICE-TO-HAVE SKILLS (R1/R3).
020600     05  RES-NICE-SCORE            PIC 9(02).
999999*    0-25 SUITABILITY POINTS SCALED FROM CAND-DEPTH-SCORE (R6).
020700     05  RES-SUIT-SCORE            PIC 9(02).
999999*    0-03 FORMAT/PRESENTATION POINTS, COPIED FROM CAND-FORMAT-
999999*    SCORE (ALREADY FOLDED INTO RES-BASE, SHOWN HERE SEPARATELY).
020800     05  RES-FORMAT-SCORE          PIC 9(01).
999999*    'Y' MEETS, 'T' WITHIN TOLERANCE, 'N' SHORT - SEE R7.
020900     05  RES-EXP-FLAG              PIC X(01).
999999*    WHOLE YEARS SHORT OF THE REQUIREMENT WHEN RES-EXP-FLAG IS
999999*    'N' - ZERO OTHERWISE.
021000     05  RES-EXP-GAP               PIC 9(02).
999999*    'Y' THIS CANDIDATE HAD A MATCHING AUDIO RECORD (R10), 'N' IF
999999*    NOT - RES-TECH-SCORE/RES-COMM-SCORE ARE MEANINGLESS WHEN 'N'.
021100     05  RES-AUDIO-FLAG            PIC X(01).
999999*    COPY OF AUD-TECH-SCORE WHEN MATCHED, ELSE ZERO.
021200     05  RES-TECH-SCORE            PIC 9(03).
999999*    COPY OF AUD-COMM-SCORE WHEN MATCHED, ELSE ZERO.
021300     05  RES-COMM-SCORE            PIC 9(03).
021400     05  FILLER                    PIC X(10).
021500
021600*
021700*    SCREENING REPORT - 132 COLUMN PRINT FILE.
021800*
021900 FD  REPORT
022000     LABEL RECORD OMITTED
022100     RECORD CONTAINS 132 CHARACTERS.
022200
022300 01  REG-REPORT.
022400     05  FILLER                    PIC X(132).
022500
022600*
022700*    SORT WORK RECORD - HOLDS ONLY THE RANKING KEYS AND A
022800*    POINTER BACK INTO TABELA-CANDIDATOS (SEE CR-0247 - THE
022900*    RECORD USED TO CARRY THE FULL BREAKDOWN AND THAT MADE THE
023000*    SORT STEP CRAWL ON A BIG REQUISITION).
023100*
023200 SD  SORTCAND.
023300
023400 01  REG-SORTCAND.
999999*    PRIMARY KEY - RES-FINAL-SCORE, DESCENDING (R11).
023500     05  SCORE-SD                  PIC 9(03)V9(01).
999999*    SECONDARY KEY - AUDIO TECH SCORE, DESCENDING (R11).
023600     05  TECH-SD                   PIC 9(03).
999999*    TERTIARY KEY - LOAD-ORDER SUBSCRIPT INTO TABELA-CANDIDATOS,
999999*    ASCENDING, SO TIES ON BOTH SCORES BREAK IN INPUT ORDER (R11,
999999*    CR-0247) - ALSO HOW 6200-LE-ORDENADO RECOVERS THE FULL ROW.
023700     05  ORDEM-SD                  PIC 9(04).
023800     05  FILLER                    PIC X(04).
023900
024000 WORKING-STORAGE SECTION.
024100*
024200*    FILE STATUS SWITCHES.
024300*
024400 01  ARQUIVOS-STATUS.
999999*    JDHEADER FILE STATUS, TESTED AFTER THE OPEN AND THE ONE READ.
024500     05  STATUS-JDH                PIC X(02) VALUE SPACES.
999999*    JDSKILLS FILE STATUS, TESTED AT EVERY READ IN 1100-LE-REQUISITO.
024600     05  STATUS-JDS                PIC X(02) VALUE SPACES.
999999*    CANDEVAL FILE STATUS, TESTED AT EVERY READ IN 2100-LE-CANDIDATO.
024700     05  STATUS-CAN                PIC X(02) VALUE SPACES.
999999*    AUDEVAL FILE STATUS - AUDEVAL NOT BEING PRESENT AT ALL ON
999999*    OPEN IS NOT AN ERROR (R10 MAKES THE FILE OPTIONAL).
024800     05  STATUS-AUD                PIC X(02) VALUE SPACES.
999999*    RESULTS OUTPUT FILE STATUS.
024900     05  STATUS-RES                PIC X(02) VALUE SPACES.
999999*    REPORT OUTPUT FILE STATUS.
025000     05  STATUS-RPT                PIC X(02) VALUE SPACES.
025100     05  FILLER                    PIC X(02) VALUE SPACES.
025200
025300*
025400*    JOB REQUISITION WORKING COPY AND REQUIREMENT TABLES.
025500*
025600 01  REQUISICAO-ATUAL.
999999*    WORKING COPY OF JDH-JOB-TITLE, HELD FOR THE LIFE OF THE RUN
999999*    SINCE JDHEADER IS READ ONCE AND CLOSED (SEE 1100-LE-REQUISITO).
025700     05  REQ-JOB-TITLE             PIC X(40).
999999*    WORKING COPY OF JDH-JOB-CLASS.
025800     05  REQ-JOB-CLASS             PIC X(20).
999999*    WORKING COPY OF JDH-EXP-REQUIRED, COMPARED AGAINST EACH
999999*    CANDIDATE'S CAND-EXP BY 4400-VERIFICA-EXPERIENCIA.
025900     05  REQ-EXP-REQUIRED          PIC 9(02)V9(01).
026000     05  FILLER                    PIC X(05).
026100
999999*    R3 - MUST-HAVE REQUIREMENT TABLE, LOADED FROM JDSKILLS BY
999999*    1000-CARGA-REQUISITOS.  EACH ENTRY IS EITHER A SINGLE SKILL
999999*    (MUST-TYPE 'S', ONLY MUST-OPC(1) USED) OR AN OR-GROUP
999999*    (MUST-TYPE 'O', MUST-QTDE-OPC TELLS HOW MANY OF THE 10 OPTION
999999*    SLOTS ARE FILLED).  SCORED BY 4100-PONTUA-MUST.
026200 01  TABELA-MUST.
026300     05  MUST-TABL OCCURS 20 TIMES.
026400         10  MUST-TYPE             PIC X(01).
026500         10  MUST-NOME             PIC X(30).
026600         10  MUST-QTDE-OPC         PIC 9(02).
026700         10  MUST-OPC OCCURS 10 TIMES
026800                                   PIC X(30).
026900         10  FILLER                PIC X(04).
027000
999999*    R5 - NICE-TO-HAVE REQUIREMENT TABLE.  SAME SHAPE AS
999999*    TABELA-MUST ABOVE, LOADED BY THE SAME PASS OVER JDSKILLS AND
999999*    SCORED BY 4200-PONTUA-NICE.
027100 01  TABELA-NICE.
027200     05  NICE-TABL OCCURS 20 TIMES.
027300         10  NICE-TYPE             PIC X(01).
027400         10  NICE-NOME             PIC X(30).
027500         10  NICE-QTDE-OPC         PIC 9(02).
027600         10  NICE-OPC OCCURS 10 TIMES
027700                                   PIC X(30).
027800         10  FILLER                PIC X(04).
027900
028000*
028100*    CANDIDATE WORK TABLE.  ONE ENTRY PER RESUME EVALUATION
028200*    PLUS ONE ENTRY APPENDED FOR EACH STANDALONE (UNMATCHED)
028300*    AUDIO EVALUATION.  SCORING FIELDS ARE FILLED IN BY SECTION
028400*    4000 AND CARRIED THROUGH THE SORT VIA ORDEM-SD.
028500*
028600 01  TABELA-CANDIDATOS.
999999*    UP TO 300 CANDIDATES PER RUN (CR-0312) - ONE ENTRY PER
999999*    CANDEVAL RECORD PLUS ANY AUDEVAL RECORD WITH NO MATCHING
999999*    RESUME (R10 STANDALONE AUDIO ROWS).
028700     05  CAND-TABL OCCURS 300 TIMES.
999999*            NORMALIZED FILE NAME (R9) - THE MATCH KEY BETWEEN RESUME
999999*            AND AUDIO RECORDS AND THE SORT'S TIE-BREAK GROUPING.
028800         10  CAND-KEY              PIC X(40).
999999*            CAND-NAME IF PRESENT, ELSE THE NORMALIZED KEY - WHAT SHOWS
999999*            ON THE REPORT AND IN RESULTS.
028900         10  CAND-DISPNAME         PIC X(30).
999999*            'Y' LOADED FROM CANDEVAL, 'N' A STANDALONE AUDIO-ONLY ROW
999999*            APPENDED BY 3300-CASA-AUDIO WHEN NO RESUME MATCHED.
029000         10  CAND-TEM-RESUME       PIC X(01).
999999*            COPY OF CAND-TOTAL-EXP, DEFAULTED/VALIDATED.
029100         10  CAND-EXP              PIC 9(02)V9(01).
999999*            COPY OF CAND-DEPTH-SCORE, DEFAULTED/CLAMPED 0-15.
029200         10  CAND-DEPTH            PIC S9(03).
999999*            COPY OF CAND-FORMAT-SCORE, DEFAULTED/CLAMPED 0-3.
029300         10  CAND-FORMATO          PIC S9(03).
999999*            HOW MANY OF THE 20 CAND-HAB SLOTS BELOW ARE LOADED.
029400         10  CAND-QTDE-HAB         PIC 9(02).
999999*            SKILLS CLAIMED BY THE CANDIDATE, COPIED FROM CAND-SKILLS BY
999999*            2550-COPIA-HABILIDADE.
029500         10  CAND-HAB OCCURS 20 TIMES.
029600             15  HAB-NOME          PIC X(30).
999999*                'STRONG'/'MODERATE'/'WEAK' AFTER VALIDATION - AN UNRECOGNIZED
999999*                VALUE ON THE INPUT RECORD BECOMES 'MISSING' HERE (R2).
029700             15  HAB-FORCA         PIC X(10).
999999*            'Y' IF AN AUDEVAL RECORD MATCHED THIS CANDIDATE (R10).
029800         10  CAND-AUDIO-FLAG       PIC X(01).
999999*            COPY OF AUD-TECH-SCORE WHEN MATCHED.
029900         10  CAND-TECH             PIC S9(03).
999999*            COPY OF AUD-COMM-SCORE WHEN MATCHED.
030000         10  CAND-COMM             PIC S9(03).
999999*            COMPOSITE 0-100.0 SCORE, SET BY 4500-MONTA-SCORE-FINAL.
030100         10  CAND-FINAL-SCORE      PIC 9(03)V9(01).
999999*            R5 BASE SCORE COMPONENT, 0-40.
030200         10  CAND-BASE             PIC 9(02).
999999*            R1/R3 MUST-HAVE SCORE COMPONENT, 0-30.
030300         10  CAND-MUST-SCORE       PIC 9(02).
999999*            R1/R3 NICE-TO-HAVE SCORE COMPONENT, 0-05.
030400         10  CAND-NICE-SCORE       PIC 9(02).
999999*            R6 SUITABILITY SCORE COMPONENT, 0-25.
030500         10  CAND-SUIT-SCORE       PIC 9(02).
999999*            'Y'/'T'/'N' EXPERIENCE VERDICT - SEE 4400-VERIFICA-EXPERIENCIA.
030600         10  CAND-EXP-FLAG         PIC X(01).
999999*            WHOLE-YEAR SHORTFALL WHEN CAND-EXP-FLAG IS 'N'.
030700         10  CAND-EXP-GAP          PIC 9(02).
999999*            HOW MANY OF THE 40 CAND-DET SLOTS BELOW ARE FILED.
030800         10  CAND-QTDE-DET         PIC 9(02).
999999*            ONE ROW PER SCORED REQUIREMENT, FOR THE PER-SKILL BREAKDOWN
999999*            LINES (UPSI-0 CAN SUPPRESS THEM - CR-0279) AND FOR R3.
030900         10  CAND-DET OCCURS 40 TIMES.
999999*                'MUST'/'NICE' - WHICH TABLE THIS REQUIREMENT CAME FROM.
031000             15  DET-CAT           PIC X(04).
999999*                SKILL OR OR-GROUP NAME, WITH THE MATCHED OPTION APPENDED FOR
999999*                AN OR-GROUP (CR-0478).
031100             15  DET-NOME          PIC X(63).
999999*                CLAIMED STRENGTH BEHIND THIS AWARD, OR 'MISSING'.
031200             15  DET-FORCA         PIC X(08).
999999*                POINTS ACTUALLY EARNED ON THIS REQUIREMENT.
031300             15  DET-PTS           PIC 9(02)V9(01).
999999*                MAXIMUM POINTS THIS REQUIREMENT COULD HAVE EARNED.
031400             15  DET-MAXPTS        PIC 9(02)V9(01).
031500         10  FILLER                PIC X(10).
031600
031700*
031800*    WORD TABLES USED BY THE AUDIO MATCH ROUTINE (R10).
031900*
032000 01  TABELA-PALAVRAS-1.
032100     05  PAL1-QTDE                 PIC 9(02) COMP.
032200     05  PAL1-TAB OCCURS 8 TIMES   PIC X(20).
032300     05  FILLER                    PIC X(04).
032400
032500 01  TABELA-PALAVRAS-2.
032600     05  PAL2-QTDE                 PIC 9(02) COMP.
032700     05  PAL2-TAB OCCURS 8 TIMES   PIC X(20).
032800     05  FILLER                    PIC X(04).
032900
033000*
033100*    MISCELLANEOUS WORK FIELDS FOR NAME NORMALIZATION (R9).
033200*
033300 01  AREA-NORMALIZACAO.
999999*    KEY UNDER CONSTRUCTION - IN/OUT OF 3050 AND ITS SUB-PARAGRAPHS.
033400     05  WORK-KEY-1                PIC X(40).
999999*    SCRATCH COPY - REBUILT FROM WORK-KEY-1 EACH PASS.
033500     05  WORK-KEY-2                PIC X(40).
999999*    CURSOR/FOUND-AT COLUMN, REUSED BY EVERY SCAN PARAGRAPH.
033600     05  WORK-POS                  PIC 9(02) COMP.
999999*    LENGTH OF THE SUFFIX TOKEN ABOUT TO BE CUT (3053-CORTA-N).
033700     05  WORK-LEN                  PIC 9(02) COMP.
999999*    REAL (NON-BLANK) END COLUMN OF THE NAME - CR-0461.
033800     05  WORK-FIM                  PIC 9(02) COMP.
999999*    'Y'/'N' - DID THIS PASS OF 3053-REMOVE-SUFIXO CUT ANYTHING.
033900     05  WORK-SUFFIX-FOUND         PIC X(01).
999999*    GUARDS 3053'S REPEAT-UNTIL-NOTHING-MORE-COMES-OFF LOOP.
034000     05  WORK-PASS-COUNT           PIC 9(02) COMP.
034100     05  FILLER                    PIC X(04).
034200
034300*
034400*    SUBSCRIPTS, INDEXES AND LOOP COUNTERS - ALL COMP PER
034500*    SHOP STANDARD.
034600*
034700 01  SUBSCRITOS.
034800     05  IX-REQ                    PIC 9(04) COMP.
034900     05  IX-MUST                   PIC 9(04) COMP.
035000     05  IX-NICE                   PIC 9(04) COMP.
035100     05  IX-OPC                    PIC 9(04) COMP.
035200     05  IX-CAND                   PIC 9(04) COMP.
035300     05  IX-HAB                    PIC 9(04) COMP.
035400     05  IX-DET                    PIC 9(04) COMP.
035500     05  IX-WORD1                  PIC 9(04) COMP.
035600     05  IX-WORD2                  PIC 9(04) COMP.
035700     05  IDX-GERAL                 PIC 9(04) COMP.
035800     05  MELHOR-IDX                PIC 9(04) COMP.
035900     05  FILLER                    PIC X(04).
036000
036100*
036200*    COUNTERS AND ACCUMULATORS.
036300*
036400 01  CONTADORES.
036500     05  QTDE-MUST                 PIC 9(02) COMP.
036600     05  QTDE-NICE                 PIC 9(02) COMP.
036700     05  QTDE-CAND                 PIC 9(04) COMP.
036800     05  QTDE-AUDIO-LIDOS          PIC 9(04) COMP.
036900     05  QTDE-AUDIO-CASADOS        PIC 9(04) COMP.
037000     05  QTDE-AUDIO-AVULSOS        PIC 9(04) COMP.
037100     05  QTDE-ATENDE-EXP           PIC 9(04) COMP.
037200     05  QTDE-COM-SCORE            PIC 9(04) COMP.
037300     05  RANK-ATUAL                PIC 9(04) COMP.
037400     05  LINHA-ATUAL               PIC 9(03) COMP.
037500     05  PAGINA-ATUAL              PIC 9(04) COMP.
037600     05  FILLER                    PIC X(04).
037700
999999*    ACCUMULATORS AND INTERMEDIATE COMPUTE RESULTS.  POINTS-PER-
999999*    MUST/NICE HOLD THE PER-REQUIREMENT POINT VALUE (30/QTDE-MUST,
999999*    20/QTDE-NICE) CARRIED TO 6 DECIMALS SO THE ROUNDING HAPPENS
999999*    ONLY ONCE, ON THE FINAL SUM, NOT ON EVERY REQUIREMENT.  KEPT
999999*    COMP LIKE ALL OTHER WORK FIELDS PER SHOP STANDARD.
037800 01  ACUMULADORES.
037900     05  SOMA-SCORE-FINAL          PIC 9(06)V9(01) COMP.
038000     05  MEDIA-SCORE-FINAL         PIC 9(03)V9(01) COMP.
038100     05  POINTS-PER-MUST           PIC 9(02)V9(06) COMP.
038200     05  POINTS-PER-NICE           PIC 9(02)V9(06) COMP.
038300     05  MULT-ATUAL                PIC 9(01)V9(04) COMP.
038400     05  PTS-ATUAL                 PIC 9(03)V9(06) COMP.
038500     05  MELHOR-MULT               PIC 9(01)V9(04) COMP.
038600     05  SOMA-MUST-PTS             PIC 9(04)V9(06) COMP.
038700     05  SOMA-NICE-PTS             PIC 9(04)V9(06) COMP.
038800     05  SUIT-CALC                 PIC S9(04)V9(06) COMP.
038900     05  EXP-CAND-ARRED            PIC 9(03) COMP.
039000     05  EXP-REQ-ARRED             PIC 9(03) COMP.
039100     05  FILLER                    PIC X(04).
039200
039300*
039400*    WORK AREA FOR ONE SKILL-REQUIREMENT DETAIL LINE, FILLED IN
039500*    BY THE MUST/NICE SCORING PARAGRAPHS AND HANDED OFF TO
039600*    4900-REGISTRA-DETALHE FOR FILING INTO CAND-DET.
039700*
039800 01  AREA-DETALHE.
039900     05  MELHOR-FORCA              PIC X(10).
040000     05  WORK-DET-CAT              PIC X(04).
040100     05  WORK-DET-NOME             PIC X(63).
040200     05  WORK-DET-FORCA            PIC X(08).
040300     05  WORK-DET-PTS              PIC 9(02)V9(01).
040400     05  WORK-DET-MAXPTS           PIC 9(02)V9(01).
040500     05  FILLER                    PIC X(04).
040600
040700*
040800*    SWITCHES.
040900*
041000 01  CHAVES-CONTROLE.
041100     05  ACHOU-CASAMENTO           PIC X(01) VALUE 'N'.
041200         88  CASAMENTO-88-SIM            VALUE 'Y'.
041300     05  SW-FIM-SORT               PIC X(01) VALUE 'N'.
041400         88  FIM-SORT-88                 VALUE 'Y'.
041500     05  SW-TEM-RESUME             PIC X(01) VALUE 'N'.
041600     05  FILLER                    PIC X(04).
041700
041800*
041900*    PAGE AND COLUMN HEADINGS.
042000*
042100 01  CAB1-LINE.
042200     05  FILLER                    PIC X(45) VALUE
042300         'ARISTOSYS CANDIDATE SCREENING REPORT'.
042400     05  FILLER                    PIC X(70) VALUE SPACES.
042500     05  FILLER                    PIC X(05) VALUE 'PAGE '.
042600     05  CAB1-PAGE                 PIC ZZZ9.
042700     05  FILLER                    PIC X(08) VALUE SPACES.
042800
042900 01  CAB2-LINE.
043000     05  FILLER                    PIC X(11) VALUE
043100         'JOB TITLE: '.
043200     05  CAB2-TITLE                PIC X(40).
043300     05  FILLER                    PIC X(05) VALUE SPACES.
043400     05  FILLER                    PIC X(06) VALUE 'CLASS:'.
043500     05  CAB2-CLASS                PIC X(20).
043600     05  FILLER                    PIC X(04) VALUE SPACES.
043700     05  FILLER                    PIC X(14) VALUE
043800         'REQD EXP YRS:'.
043900     05  CAB2-EXP                  PIC ZZ9.9.
044000     05  FILLER                    PIC X(27) VALUE SPACES.
044100
044200 01  CAB3-LINE.
044300     05  FILLER                    PIC X(05) VALUE 'CAT  '.
044400     05  FILLER                    PIC X(45) VALUE
044500         'REQUIREMENT / OR-GROUP MATCH'.
044600     05  FILLER                    PIC X(10) VALUE 'STRENGTH'.
044700     05  FILLER                    PIC X(08) VALUE 'PTS'.
044800     05  FILLER                    PIC X(08) VALUE 'MAX'.
044900     05  FILLER                    PIC X(56) VALUE SPACES.
045000
999999*    DETAIL LINE 1 - RANK, CANDIDATE NAME, FINAL SCORE, AUDIO
999999*    FLAG.  PRINTED ONCE PER CANDIDATE BY 6400-IMPRIME-CANDIDATO,
999999*    IMMEDIATELY AFTER THE CAB3 COLUMN HEADINGS ON A BREAK.
045100 01  DET1-LINE.
045200     05  FILLER                    PIC X(01) VALUE SPACES.
045300     05  FILLER                    PIC X(05) VALUE 'RANK '.
045400     05  DET1-RANK                 PIC ZZZ9.
045500     05  FILLER                    PIC X(02) VALUE SPACES.
045600     05  DET1-NAME                 PIC X(30).
045700     05  FILLER                    PIC X(02) VALUE SPACES.
045800     05  FILLER                    PIC X(07) VALUE 'SCORE: '.
045900     05  DET1-SCORE                PIC ZZ9.9.
046000     05  FILLER                    PIC X(02) VALUE SPACES.
046100     05  FILLER                    PIC X(07) VALUE 'AUDIO: '.
046200     05  DET1-AUDIO-FLAG           PIC X(01).
046300     05  FILLER                    PIC X(66) VALUE SPACES.
046400
999999*    DETAIL LINE 2 - THE SCORE BREAKDOWN (R1): BASE, MUST, NICE,
999999*    SUIT AND FORMAT SUB-SCORES THAT ADD UP TO THE FINAL SCORE.
046500 01  DET2-LINE.
046600     05  FILLER                    PIC X(06) VALUE SPACES.
046700     05  FILLER                    PIC X(06) VALUE 'BASE: '.
046800     05  DET2-BASE                 PIC Z9.
046900     05  FILLER                    PIC X(03) VALUE SPACES.
047000     05  FILLER                    PIC X(06) VALUE 'MUST: '.
047100     05  DET2-MUST                 PIC Z9.
047200     05  FILLER                    PIC X(03) VALUE SPACES.
047300     05  FILLER                    PIC X(06) VALUE 'NICE: '.
047400     05  DET2-NICE                 PIC Z9.
047500     05  FILLER                    PIC X(03) VALUE SPACES.
047600     05  FILLER                    PIC X(06) VALUE 'SUIT: '.
047700     05  DET2-SUIT                 PIC Z9.
047800     05  FILLER                    PIC X(03) VALUE SPACES.
047900     05  FILLER                    PIC X(07) VALUE 'FORMAT:'.
048000     05  DET2-FORMAT               PIC 9.
048100     05  FILLER                    PIC X(74) VALUE SPACES.
048200
999999*    DETAIL LINE 3 - ONE PER REQUIREMENT/OR-GROUP MATCH LINE
999999*    (R3/R5).  PRINTED BY 6450-IMPRIME-DETALHE, ONE CALL PER
999999*    CAND-QTDE-DET ENTRY.  DET3-REQNAME CARRIES THE 63-BYTE
999999*    DET-NOME, WHICH FOR AN OR-GROUP IS 'GROUP / OPTION'.
048300 01  DET3-LINE.
048400     05  FILLER                    PIC X(01) VALUE SPACES.
048500     05  DET3-CAT                  PIC X(04).
048600     05  FILLER                    PIC X(02) VALUE SPACES.
048700     05  DET3-REQNAME              PIC X(63).
048800     05  FILLER                    PIC X(01) VALUE SPACES.
048900     05  DET3-STRENGTH             PIC X(08).
049000     05  FILLER                    PIC X(01) VALUE SPACES.
049100     05  DET3-PTS                  PIC Z9.9.
049200     05  FILLER                    PIC X(02) VALUE SPACES.
049300     05  DET3-MAXPTS               PIC Z9.9.
049400     05  FILLER                    PIC X(42) VALUE SPACES.
049400
999999*    DETAIL LINE 4 - EXPERIENCE CHECK RESULT (R7): CANDIDATE
999999*    YEARS VS. REQUIRED YEARS, THE MET/SHORT VERDICT, AND THE
999999*    GAP IN YEARS WHEN SHORT.
049500 01  DET4-LINE.
049700     05  FILLER                    PIC X(01) VALUE SPACES.
049800     05  FILLER                    PIC X(10) VALUE 'EXP YRS: '.
049900     05  DET4-CAND-EXP             PIC Z9.9.
050000     05  FILLER                    PIC X(03) VALUE SPACES.
050100     05  FILLER                    PIC X(10) VALUE 'REQD YRS:'.
050200     05  DET4-REQ-EXP              PIC Z9.9.
050300     05  FILLER                    PIC X(03) VALUE SPACES.
050400     05  DET4-VERDICT              PIC X(20).
050500     05  FILLER                    PIC X(03) VALUE SPACES.
050600     05  FILLER                    PIC X(05) VALUE 'GAP: '.
050700     05  DET4-GAP                  PIC Z9.
050800     05  FILLER                    PIC X(67) VALUE SPACES.
050900
999999*    DETAIL LINE 5 - AUDIO INTERVIEW SCORES (PRINTED ONLY WHEN
999999*    CAND-AUDIO-FLAG IS 'Y' - SEE 6400-AUDIO-LINE).
051000 01  DET5-LINE.
051100     05  FILLER                    PIC X(01) VALUE SPACES.
051200     05  FILLER                    PIC X(23) VALUE
051300         'AUDIO TECHNICAL SCORE: '.
051400     05  DET5-TECH                 PIC ZZ9.
051500     05  FILLER                    PIC X(03) VALUE SPACES.
051600     05  FILLER                    PIC X(26) VALUE
051700         'AUDIO COMMUNICATION SCORE:'.
051800     05  DET5-COMM                 PIC ZZ9.
051900     05  FILLER                    PIC X(75) VALUE SPACES.
052000
999999*    CONTROL TOTAL LINES, ALL FIVE WRITTEN ONCE AT END OF JOB BY
999999*    7000-TOTAIS-FINAIS.  TOT1 IS THE BANNER; TOT2-TOT5 CARRY THE
999999*    COUNTS AND SUMS ACCUMULATED DURING THE SCORING/PRINT PASS.
052100 01  TOT1-LINE.
052200     05  FILLER                    PIC X(33) VALUE
052300         '*** SCREENING CONTROL TOTALS ***'.
052400     05  FILLER                    PIC X(99) VALUE SPACES.
052500
052600 01  TOT2-LINE.
052700     05  FILLER                    PIC X(01) VALUE SPACES.
052800     05  FILLER                    PIC X(28) VALUE
052900         'CANDIDATES PROCESSED ......'.
053000     05  TOT2-CAND                 PIC ZZZ9.
053100     05  FILLER                    PIC X(99) VALUE SPACES.
053200
999999*    TOT3 - AUDIO RECORDS READ, HOW MANY MATCHED A RESUME (R10)
999999*    AND HOW MANY BECAME STANDALONE CANDIDATE ROWS.
053300 01  TOT3-LINE.
053400     05  FILLER                    PIC X(01) VALUE SPACES.
053500     05  FILLER                    PIC X(28) VALUE
053600         'AUDIO RECORDS READ ........'.
053700     05  TOT3-AUDIO-READ           PIC ZZZ9.
053800     05  FILLER                    PIC X(04) VALUE SPACES.
053900     05  FILLER                    PIC X(14) VALUE
054000         'MATCHED .....'.
054100     05  TOT3-AUDIO-MATCH          PIC ZZZ9.
054200     05  FILLER                    PIC X(04) VALUE SPACES.
054300     05  FILLER                    PIC X(14) VALUE
054400         'STANDALONE ..'.
054500     05  TOT3-AUDIO-STAND          PIC ZZZ9.
054600     05  FILLER                    PIC X(60) VALUE SPACES.
054700
999999*    TOT4 - HOW MANY CANDIDATES MET THE REQUISITION'S REQUIRED
999999*    YEARS OF EXPERIENCE (R7), ACCUMULATED IN QTDE-ATENDE-EXP.
054800 01  TOT4-LINE.
054900     05  FILLER                    PIC X(01) VALUE SPACES.
055000     05  FILLER                    PIC X(36) VALUE
055100         'CANDIDATES MEETING EXPERIENCE REQ .'.
055200     05  TOT4-MEET-EXP             PIC ZZZ9.
055300     05  FILLER                    PIC X(91) VALUE SPACES.
055400
999999*    TOT5 - SUM AND AVERAGE OF ALL FINAL SCORES PRINTED,
999999*    ACCUMULATED IN SOMA-SCORE-FINAL/MEDIA-SCORE-FINAL.
055500 01  TOT5-LINE.
055600     05  FILLER                    PIC X(01) VALUE SPACES.
055700     05  FILLER                    PIC X(28) VALUE
055800         'SUM OF FINAL SCORES .......'.
055900     05  TOT5-SUM                  PIC ZZZZZ9.9.
056000     05  FILLER                    PIC X(06) VALUE SPACES.
056100     05  FILLER                    PIC X(22) VALUE
056200         'AVERAGE FINAL SCORE :'.
056300     05  TOT5-AVG                  PIC ZZ9.9.
056400     05  FILLER                    PIC X(66) VALUE SPACES.
056500
056600 PROCEDURE DIVISION.
056700
999999*    OVERALL JOB DRIVER (UNIT 3).  LOAD REQUISITION, LOAD
999999*    CANDIDATES, LOAD/MATCH AUDIO, THEN HAND OFF TO THE SORT -
999999*    SCORING HAPPENS INSIDE THE SORT'S INPUT PROCEDURE AND THE
999999*    REPORT/RESULTS FILE ARE WRITTEN FROM ITS OUTPUT PROCEDURE,
999999*    SO THIS PARAGRAPH NEVER CALLS SECTION 4000 OR 6000 DIRECTLY.
056800 0000-MAIN SECTION.
999999*    ONE-SHOT DRIVER - NO LOOP, NO GO TO BACK INTO ITSELF.
056900 0000-INICIO.
057000     PERFORM 1000-CARGA-REQUISITOS THRU 1000-EXIT.
057100     PERFORM 2000-CARGA-CANDIDATOS THRU 2000-EXIT.
057200     PERFORM 3000-CARGA-CASA-AUDIO THRU 3000-EXIT.
057300     PERFORM 5000-GERA-ORDENACAO THRU 5000-EXIT.
057400     DISPLAY 'CANDSCRN-COB - NORMAL END OF JOB'.
057500     STOP RUN.
057600
057700*****************************************************************
057800*    SECTION 1000 - LOAD JOB REQUISITION HEADER AND SKILL        *
057900*    REQUIREMENTS INTO THE MUST-HAVE AND NICE-TO-HAVE TABLES.    *
058000*    (SPEC UNIT 3, BATCH FLOW STEP 1)                            *
058100*****************************************************************
058200 1000-CARGA-REQUISITOS SECTION.
999999*    OPEN THE ONE-RECORD HEADER FILE, COPY ITS THREE FIELDS INTO
999999*    REQUISICAO-ATUAL, THEN OPEN JDSKILLS AND DRIVE THE
999999*    READ-AND-CLASSIFY LOOP BELOW UNTIL EOF.  EITHER FILE MISSING
999999*    OR THE HEADER FILE EMPTY IS A FATAL ABORT - THERE IS NOTHING
999999*    TO SCREEN AGAINST WITHOUT A REQUISITION.
058300 1000-INICIO.
058400     MOVE ZERO TO QTDE-MUST QTDE-NICE.
058500     OPEN INPUT JDHEADER.
058600     IF STATUS-JDH NOT = '00'
058700        DISPLAY 'CANDSCRN-COB - CANNOT OPEN JDHEADER - ABORT'
058800        STOP RUN.
058900     READ JDHEADER
059000         AT END
059100            DISPLAY 'CANDSCRN-COB - JDHEADER IS EMPTY - ABORT'
059200            CLOSE JDHEADER
059300            STOP RUN.
059400     MOVE JDH-JOB-TITLE    TO REQ-JOB-TITLE.
059500     MOVE JDH-JOB-CLASS    TO REQ-JOB-CLASS.
059600     MOVE JDH-EXP-REQUIRED TO REQ-EXP-REQUIRED.
059700     CLOSE JDHEADER.
059800
059900     OPEN INPUT JDSKILLS.
060000     IF STATUS-JDS NOT = '00'
060100        DISPLAY 'CANDSCRN-COB - CANNOT OPEN JDSKILLS - ABORT'
060200        STOP RUN.
060300     PERFORM 1100-LE-REQUISITO THRU 1100-EXIT
060400         UNTIL STATUS-JDS = '10'.
060500     CLOSE JDSKILLS.
060600     GO TO 1000-EXIT.
060700 1000-EXIT.
060800     EXIT.
060900
999999*    READ ONE JDSKILLS RECORD AND FILE IT INTO TABELA-MUST OR
999999*    TABELA-NICE VIA 1200-CLASSIFICA-REQUISITO.  AT-END SIMPLY
999999*    FLAGS EOF FOR THE PERFORM ... UNTIL IN 1000-INICIO.
061000 1100-LE-REQUISITO.
061100     READ JDSKILLS
061200         AT END
061300            MOVE '10' TO STATUS-JDS
061400            GO TO 1100-EXIT.
061500     PERFORM 1200-CLASSIFICA-REQUISITO THRU 1200-EXIT.
061600     GO TO 1100-EXIT.
061700 1100-EXIT.
061800     EXIT.
061900
062000*
062100*    PLACE THE REQUIREMENT JUST READ INTO THE MUST-HAVE OR
062200*    NICE-TO-HAVE TABLE.  TABLES ARE CAPPED AT 20 ENTRIES EACH -
062300*    ANY REQUISITION OVER THAT IS A DESK ERROR, NOT A PROGRAM
062400*    ONE, SO WE JUST STOP TAKING MORE AND WARN.
062500*
062600 1200-CLASSIFICA-REQUISITO.
062700     IF NOT REQ-IS-MUST-HAVE
062800        GO TO 1200-TENTA-NICE.
062900     IF QTDE-MUST NOT = 20
063000        GO TO 1200-GUARDA-MUST.
063100     DISPLAY 'CANDSCRN-COB - MUST-HAVE TABLE FULL, '
063200          'REQUIREMENT IGNORED: ' REQ-NAME.
063300     GO TO 1200-EXIT.
999999*    FILE THE CURRENT REQUIREMENT AS A NEW TABELA-MUST ENTRY AND
999999*    COPY ITS OPTION LIST (1 OPTION FOR TYPE 'S', UP TO 10 FOR
999999*    TYPE 'O') VIA 1210-COPIA-OPCOES-MUST.
063400 1200-GUARDA-MUST.
063500     ADD 1 TO QTDE-MUST.
063600     MOVE REQ-TYPE         TO MUST-TYPE(QTDE-MUST).
063700     MOVE REQ-NAME         TO MUST-NOME(QTDE-MUST).
063800     MOVE REQ-OPTION-COUNT TO MUST-QTDE-OPC(QTDE-MUST).
063900     PERFORM 1210-COPIA-OPCOES-MUST THRU 1210-EXIT
064000         VARYING IX-OPC FROM 1 BY 1 UNTIL IX-OPC > 10.
064100     GO TO 1200-EXIT.
999999*    NOT A MUST-HAVE - FALL THROUGH HERE AND TEST FOR NICE-
999999*    TO-HAVE INSTEAD.  A REQUIREMENT THAT IS NEITHER IS A BAD
999999*    JDSKILLS RECORD; IT IS SILENTLY DROPPED.
064200 1200-TENTA-NICE.
064300     IF NOT REQ-IS-NICE-TO-HAVE
064400        GO TO 1200-EXIT.
064500     IF QTDE-NICE NOT = 20
064600        GO TO 1200-GUARDA-NICE.
064700     DISPLAY 'CANDSCRN-COB - NICE-TO-HAVE TABLE FULL, '
064800          'REQUIREMENT IGNORED: ' REQ-NAME.
064900     GO TO 1200-EXIT.
999999*    SAME AS 1200-GUARDA-MUST ABOVE, FILING INTO TABELA-NICE
999999*    INSTEAD.
065000 1200-GUARDA-NICE.
065100     ADD 1 TO QTDE-NICE.
065200     MOVE REQ-TYPE         TO NICE-TYPE(QTDE-NICE).
065300     MOVE REQ-NAME         TO NICE-NOME(QTDE-NICE).
065400     MOVE REQ-OPTION-COUNT TO NICE-QTDE-OPC(QTDE-NICE).
065500     PERFORM 1220-COPIA-OPCOES-NICE THRU 1220-EXIT
065600         VARYING IX-OPC FROM 1 BY 1 UNTIL IX-OPC > 10.
065700     GO TO 1200-EXIT.
065800 1200-EXIT.
065900     EXIT.
066000
999999*    LOOP BODY, PERFORMED 10 TIMES REGARDLESS OF MUST-QTDE-OPC -
999999*    SLOTS BEYOND THE REAL OPTION COUNT JUST COPY TRAILING
999999*    SPACES FROM REQ-OPTIONS, WHICH IS HARMLESS.
066100 1210-COPIA-OPCOES-MUST.
066200     MOVE REQ-OPTIONS(IX-OPC) TO MUST-OPC(QTDE-MUST, IX-OPC).
066300     GO TO 1210-EXIT.
066400 1210-EXIT.
066500     EXIT.
066600
999999*    SAME IDIOM AS 1210-COPIA-OPCOES-MUST, FOR THE NICE-TO-HAVE
999999*    SIDE.
066700 1220-COPIA-OPCOES-NICE.
066800     MOVE REQ-OPTIONS(IX-OPC) TO NICE-OPC(QTDE-NICE, IX-OPC).
066900     GO TO 1220-EXIT.
067000 1220-EXIT.
067100     EXIT.
067200
067300*****************************************************************
067400*    SECTION 2000 - LOAD CANDIDATE EVALUATIONS INTO THE         *
067500*    CANDIDATE WORK TABLE, VALIDATING/DEFAULTING/CLAMPING EACH   *
067600*    RECORD ON THE WAY IN (SPEC UNIT 2, UNIT 3 STEP 2).          *
067700*****************************************************************
067800 2000-CARGA-CANDIDATOS SECTION.
999999*    OPEN CANDEVAL AND DRIVE 2100-LE-CANDIDATO UNTIL EOF.  MISSING
999999*    CANDEVAL IS A FATAL ABORT (NO CANDIDATES, NOTHING TO SCORE).
067900 2000-INICIO.
068000     MOVE ZERO TO QTDE-CAND.
068100     OPEN INPUT CANDEVAL.
068200     IF STATUS-CAN NOT = '00'
068300        DISPLAY 'CANDSCRN-COB - CANNOT OPEN CANDEVAL - ABORT'
068400        STOP RUN.
068500     PERFORM 2100-LE-CANDIDATO THRU 2100-EXIT
068600         UNTIL STATUS-CAN = '10'.
068700     CLOSE CANDEVAL.
068800     GO TO 2000-EXIT.
068900 2000-EXIT.
069000     EXIT.
069100
999999*    READ ONE CANDIDATE RECORD, REJECT IT IF THE 300-ENTRY TABLE
999999*    IS ALREADY FULL, OTHERWISE FILE A NEW TABELA-CANDIDATOS
999999*    ROW: NORMALIZE THE FILE NAME INTO THE MATCH KEY (R9),
999999*    PREFER THE DISPLAY NAME FROM CAND-NAME WHEN GIVEN,
999999*    AND ZERO THE AUDIO-SCORE FIELDS UNTIL/UNLESS 3300-CASA-
999999*    AUDIO FILLS THEM IN LATER.
069200 2100-LE-CANDIDATO.
069300     READ CANDEVAL
069400         AT END
069500            MOVE '10' TO STATUS-CAN
069600            GO TO 2100-EXIT.
069700     IF QTDE-CAND = 300
069800        DISPLAY 'CANDSCRN-COB - CANDIDATE TABLE FULL (300), '
069900             'RECORD IGNORED: ' CAND-FILE-NAME
070000        GO TO 2100-EXIT.
070100     ADD 1 TO QTDE-CAND.
070200     MOVE 'Y'             TO CAND-TEM-RESUME(QTDE-CAND).
070300     MOVE CAND-FILE-NAME  TO WORK-KEY-1.
070400     PERFORM 3050-NORMALIZA-CHAVE THRU 3050-EXIT.
070500     MOVE WORK-KEY-1      TO CAND-KEY(QTDE-CAND).
070600     IF CAND-NAME = SPACES
070700        MOVE WORK-KEY-1   TO CAND-DISPNAME(QTDE-CAND)
070800     ELSE
070900        MOVE CAND-NAME    TO CAND-DISPNAME(QTDE-CAND).
071000     MOVE SPACES          TO CAND-AUDIO-FLAG(QTDE-CAND).
071100     MOVE ZERO            TO CAND-TECH(QTDE-CAND)
071200                              CAND-COMM(QTDE-CAND).
071300     PERFORM 2500-VALIDA-CANDIDATO THRU 2500-EXIT.
071400     GO TO 2100-EXIT.
071500 2100-EXIT.
071600     EXIT.
071700
071800*
071900*    UNIT 2 VALIDATION/DEFAULT/CLAMP RULES FOR ONE CANDIDATE
072000*    EVALUATION RECORD, PLUS LOWER-CASING AND DEFAULTING OF
072100*    EACH SKILL-STRENGTH ENTRY.
072200*
072300 2500-VALIDA-CANDIDATO.
072400     IF CAND-TOTAL-EXP NOT NUMERIC
072500        MOVE 5.0 TO CAND-EXP(QTDE-CAND)
072600     ELSE
072700        MOVE CAND-TOTAL-EXP TO CAND-EXP(QTDE-CAND).
072800
072900     IF CAND-DEPTH-SCORE NOT NUMERIC
073000        MOVE 8 TO CAND-DEPTH(QTDE-CAND)
073100     ELSE
073200        MOVE CAND-DEPTH-SCORE TO CAND-DEPTH(QTDE-CAND).
073300     IF CAND-DEPTH(QTDE-CAND) < 0
073400        MOVE 0 TO CAND-DEPTH(QTDE-CAND).
073500     IF CAND-DEPTH(QTDE-CAND) > 15
073600        MOVE 15 TO CAND-DEPTH(QTDE-CAND).
073700
073800     IF CAND-FORMAT-SCORE NOT NUMERIC
073900        MOVE 2 TO CAND-FORMATO(QTDE-CAND)
074000     ELSE
074100        MOVE CAND-FORMAT-SCORE TO CAND-FORMATO(QTDE-CAND).
074200     IF CAND-FORMATO(QTDE-CAND) < 0
074300        MOVE 0 TO CAND-FORMATO(QTDE-CAND).
074400     IF CAND-FORMATO(QTDE-CAND) > 3
074500        MOVE 3 TO CAND-FORMATO(QTDE-CAND).
074600
074700     MOVE CAND-SKILL-COUNT TO CAND-QTDE-HAB(QTDE-CAND).
074800     IF CAND-QTDE-HAB(QTDE-CAND) NOT NUMERIC
074900        OR CAND-QTDE-HAB(QTDE-CAND) > 20
075000        MOVE 20 TO CAND-QTDE-HAB(QTDE-CAND).
075100     PERFORM 2550-COPIA-HABILIDADE THRU 2550-EXIT
075200         VARYING IX-HAB FROM 1 BY 1
075300         UNTIL IX-HAB > CAND-QTDE-HAB(QTDE-CAND).
075400     GO TO 2500-EXIT.
075500 2500-EXIT.
075600     EXIT.
075700
075800*
075900*    COPY AND NORMALIZE ONE SKILL-STRENGTH ENTRY.  STRENGTH
076000*    TEXT IS LOWER-CASED; ANYTHING OTHER THAN STRONG, MODERATE
076100*    OR WEAK BECOMES MISSING.
076200*
076300 2550-COPIA-HABILIDADE.
076400     MOVE CAND-SKL-NAME(IX-HAB)
076500       TO HAB-NOME(QTDE-CAND, IX-HAB).
076600     MOVE CAND-SKL-STRENGTH(IX-HAB) TO WORK-KEY-2(1:10).
076700     INSPECT WORK-KEY-2(1:10) CONVERTING
076800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
076900         TO 'abcdefghijklmnopqrstuvwxyz'.
077000     IF WORK-KEY-2(1:10) = 'strong    '
077100        OR WORK-KEY-2(1:10) = 'moderate  '
077200        OR WORK-KEY-2(1:10) = 'weak      '
077300        MOVE WORK-KEY-2(1:10) TO HAB-FORCA(QTDE-CAND, IX-HAB)
077400     ELSE
077500        MOVE 'missing   ' TO HAB-FORCA(QTDE-CAND, IX-HAB).
077600     GO TO 2550-EXIT.
077700 2550-EXIT.
077800     EXIT.
077900
078000*****************************************************************
078100*    SECTION 3000 - LOAD AUDIO EVALUATIONS, VALIDATE THEM, AND  *
078200*    MATCH EACH TO A CANDIDATE BY NORMALIZED NAME (R9, R10).    *
078300*    UNMATCHED AUDIO BECOMES A STANDALONE CANDIDATE ROW.        *
078400*****************************************************************
078500 3000-CARGA-CASA-AUDIO SECTION.
999999*    AUDEVAL IS OPTIONAL - A REQUISITION RUN WITHOUT ANY AUDIO
999999*    INTERVIEWS IS NORMAL, NOT AN ERROR, SO A FAILED OPEN JUST
999999*    SKIPS SECTION 3000 ENTIRELY INSTEAD OF ABORTING THE JOB.
078600 3000-INICIO.
078700     MOVE ZERO TO QTDE-AUDIO-LIDOS QTDE-AUDIO-CASADOS
078800                  QTDE-AUDIO-AVULSOS.
078900     OPEN INPUT AUDEVAL.
079000     IF STATUS-AUD NOT = '00'
079100        DISPLAY 'CANDSCRN-COB - NO AUDEVAL FILE - CONTINUING '
079200             'WITH RESUME DATA ONLY'
079300        GO TO 3000-EXIT.
079400     PERFORM 3100-LE-AUDIO THRU 3100-EXIT
079500         UNTIL STATUS-AUD = '10'.
079600     CLOSE AUDEVAL.
079700     GO TO 3000-EXIT.
079800 3000-EXIT.
079900     EXIT.
080000
999999*    READ ONE AUDIO RECORD, VALIDATE/CLAMP ITS SCORES (3200),
999999*    NORMALIZE ITS FILE NAME INTO THE SAME MATCH KEY FORMAT AS
999999*    THE RESUME SIDE (3050), THEN TRY TO MATCH IT TO A
999999*    CANDIDATE ALREADY IN THE TABLE (3300).
080100 3100-LE-AUDIO.
080200     READ AUDEVAL
080300         AT END
080400            MOVE '10' TO STATUS-AUD
080500            GO TO 3100-EXIT.
080600     ADD 1 TO QTDE-AUDIO-LIDOS.
080700     PERFORM 3200-VALIDA-AUDIO THRU 3200-EXIT.
080800     MOVE AUD-FILE-NAME TO WORK-KEY-1.
080900     PERFORM 3050-NORMALIZA-CHAVE THRU 3050-EXIT.
081000     PERFORM 3300-CASA-AUDIO THRU 3300-EXIT.
081100     GO TO 3100-EXIT.
081200 3100-EXIT.
081300     EXIT.
081400
081500*
081600*    UNIT 2 VALIDATION/DEFAULT/CLAMP RULES FOR ONE AUDIO
081700*    EVALUATION RECORD.
081800*
081900 3200-VALIDA-AUDIO.
082000     IF AUD-TECH-SCORE NOT NUMERIC
082100        MOVE 50 TO AUD-TECH-SCORE.
082200     IF AUD-TECH-SCORE < 0
082300        MOVE 0 TO AUD-TECH-SCORE.
082400     IF AUD-TECH-SCORE > 100
082500        MOVE 100 TO AUD-TECH-SCORE.
082600     IF AUD-COMM-SCORE NOT NUMERIC
082700        MOVE 50 TO AUD-COMM-SCORE.
082800     IF AUD-COMM-SCORE < 0
082900        MOVE 0 TO AUD-COMM-SCORE.
083000     IF AUD-COMM-SCORE > 100
083100        MOVE 100 TO AUD-COMM-SCORE.
083200     GO TO 3200-EXIT.
083300 3200-EXIT.
083400     EXIT.
083500
083600*
083700*    R9 - NORMALIZE A FILE NAME INTO A MATCH KEY.  WORKS ON
083800*    WORK-KEY-1 IN PLACE.  DROPS ANY DIRECTORY PATH AND THE
083900*    FINAL EXTENSION, STRIPS resume/cv/interview/audio/
084000*    recording SUFFIX TOKENS (WITH ADJACENT SEPARATORS),
084100*    COLLAPSES _ AND - RUNS TO A SINGLE SPACE, AND LOWER-CASES.
084200*
084300 3050-NORMALIZA-CHAVE.
084400     PERFORM 3051-REMOVE-PATH THRU 3051-EXIT.
084500     PERFORM 3052-REMOVE-EXTENSAO THRU 3052-EXIT.
084600     MOVE 0 TO WORK-PASS-COUNT.
084700     PERFORM 3053-REMOVE-SUFIXO THRU 3053-EXIT
084800         UNTIL WORK-SUFFIX-FOUND = 'N' OR WORK-PASS-COUNT = 5.
084900     PERFORM 3054-JUNTA-PALAVRAS THRU 3054-EXIT.
085000     INSPECT WORK-KEY-1 CONVERTING
085100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
085200         TO 'abcdefghijklmnopqrstuvwxyz'.
085300     GO TO 3050-EXIT.
085400 3050-EXIT.
085500     EXIT.
085600
085700*
085800*    SCAN RIGHT TO LEFT FOR THE LAST '/' OR '\' AND KEEP ONLY
085900*    WHAT FOLLOWS IT.
086000*
086100 3051-REMOVE-PATH.
086200     MOVE 0 TO WORK-POS.
086300     PERFORM 3051-ACHA-BARRA THRU 3051-ACHA-BARRA-EXIT
086400         VARYING IX-WORD1 FROM 40 BY -1 UNTIL IX-WORD1 < 1.
086500     IF WORK-POS > 0
086600        MOVE SPACES TO WORK-KEY-2
086700        MOVE WORK-KEY-1(WORK-POS + 1:40 - WORK-POS)
086800          TO WORK-KEY-2
086900        MOVE WORK-KEY-2 TO WORK-KEY-1.
087000     GO TO 3051-EXIT.
999999*    LOOP BODY FOR THE VARYING ABOVE - ONLY EVER SETS WORK-POS
999999*    ON THE FIRST (RIGHTMOST) HIT BECAUSE OF THE WORK-POS = 0
999999*    GUARD; LATER (MORE-LEFT) SLASHES ARE IGNORED.
087100 3051-ACHA-BARRA.
087200     IF WORK-POS = 0
087300        AND (WORK-KEY-1(IX-WORD1:1) = '/'
087400          OR WORK-KEY-1(IX-WORD1:1) = '\')
087500        MOVE IX-WORD1 TO WORK-POS.
087600     GO TO 3051-ACHA-BARRA-EXIT.
087700 3051-ACHA-BARRA-EXIT.
087800     EXIT.
087900 3051-EXIT.
088000     EXIT.
088100
088200*
088300*    SCAN RIGHT TO LEFT FOR THE LAST '.' AND KEEP ONLY WHAT
088400*    PRECEDES IT.
088500*
088600 3052-REMOVE-EXTENSAO.
088700     MOVE 0 TO WORK-POS.
088800     PERFORM 3052-ACHA-PONTO THRU 3052-ACHA-PONTO-EXIT
088900         VARYING IX-WORD1 FROM 40 BY -1 UNTIL IX-WORD1 < 1.
089000     IF WORK-POS > 1
089100        MOVE SPACES TO WORK-KEY-2
089200        MOVE WORK-KEY-1(1:WORK-POS - 1) TO WORK-KEY-2
089300        MOVE WORK-KEY-2 TO WORK-KEY-1.
089400     GO TO 3052-EXIT.
999999*    SAME WORK-POS = 0 GUARD IDIOM AS 3051-ACHA-BARRA, LOOKING
999999*    FOR A PERIOD INSTEAD OF A PATH SEPARATOR.
089500 3052-ACHA-PONTO.
089600     IF WORK-POS = 0
089700        AND WORK-KEY-1(IX-WORD1:1) = '.'
089800        MOVE IX-WORD1 TO WORK-POS.
089900     GO TO 3052-ACHA-PONTO-EXIT.
090000 3052-ACHA-PONTO-EXIT.
090100     EXIT.
090200 3052-EXIT.
090300     EXIT.
090400
090500*
090600*    STRIP ONE TRAILING SUFFIX TOKEN (resume/cv/interview/
090700*    audio/recording) TOGETHER WITH ONE ADJACENT SEPARATOR, IF
090800*    THE KEY ENDS WITH ONE.  SETS WORK-SUFFIX-FOUND SO THE
090900*    CALLER CAN REPEAT UNTIL NOTHING MORE COMES OFF.
091000*    CR-0461 (DLR) - OLD CODE TESTED FIXED COLUMNS 31-40 AND
091100*    ASSUMED THE NAME ALWAYS RAN FLUSH TO COLUMN 40.  A SHORT
091200*    NAME LEAVES TRAILING BLANKS SO THE TOKEN NEVER LINED UP.
091300*    NOW FINDS THE LAST NON-BLANK COLUMN (WORK-FIM) FIRST AND
091400*    ANCHORS EVERY TEST OFF OF THAT INSTEAD OF COLUMN 40.
091500*
091600 3053-REMOVE-SUFIXO.
091700     ADD 1 TO WORK-PASS-COUNT.
091800     MOVE 'N' TO WORK-SUFFIX-FOUND.
091900     MOVE WORK-KEY-1 TO WORK-KEY-2.
092000     INSPECT WORK-KEY-2 CONVERTING
092100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
092200         TO 'abcdefghijklmnopqrstuvwxyz'.
092300     MOVE 0 TO WORK-FIM.
092400     PERFORM 3053-ACHA-FIM THRU 3053-ACHA-FIM-EXIT
092500         VARYING IX-WORD1 FROM 40 BY -1 UNTIL IX-WORD1 < 1.
092600     PERFORM 3053-TENTA-UM-TOKEN THRU 3053-TENTA-UM-TOKEN-EXIT.
092700     GO TO 3053-EXIT.
092800
092900*
093000*    SCAN RIGHT TO LEFT FOR THE LAST NON-BLANK COLUMN, I.E.
093100*    THE REAL END OF THE NAME INSIDE THE PADDED FIELD.
093200*
093300 3053-ACHA-FIM.
093400     IF WORK-FIM = 0
093500        AND WORK-KEY-2(IX-WORD1:1) NOT = SPACE
093600        MOVE IX-WORD1 TO WORK-FIM.
093700     GO TO 3053-ACHA-FIM-EXIT.
093800 3053-ACHA-FIM-EXIT.
093900     EXIT.
094000
999999*    TEST EACH OF THE FIVE KNOWN SUFFIX TOKENS IN TURN, SHORTEST
999999*    SPELLING COLLISION FIRST (CV BEFORE INTERVIEW/RECORDING),
999999*    AND STOP AT THE FIRST ONE THAT CUTS - WORK-SUFFIX-FOUND
999999*    GOING 'Y' SHORT-CIRCUITS THE REMAINING AND/OR TESTS.
094100 3053-TENTA-UM-TOKEN.
094200     IF WORK-FIM > 6
094300        AND WORK-KEY-2(WORK-FIM - 5:6)  = 'resume'
094400        MOVE 6 TO WORK-LEN
094500        PERFORM 3053-CORTA-N THRU 3053-CORTA-N-EXIT.
094600     IF WORK-SUFFIX-FOUND = 'N' AND WORK-FIM > 2
094700        AND WORK-KEY-2(WORK-FIM - 1:2) = 'cv'
094800        MOVE 2 TO WORK-LEN
094900        PERFORM 3053-CORTA-N THRU 3053-CORTA-N-EXIT.
095000     IF WORK-SUFFIX-FOUND = 'N' AND WORK-FIM > 9
095100        AND WORK-KEY-2(WORK-FIM - 8:9)
095200        = 'interview'
095300        MOVE 9 TO WORK-LEN
095400        PERFORM 3053-CORTA-N THRU 3053-CORTA-N-EXIT.
095500     IF WORK-SUFFIX-FOUND = 'N' AND WORK-FIM > 5
095600        AND WORK-KEY-2(WORK-FIM - 4:5) = 'audio'
095700        MOVE 5 TO WORK-LEN
095800        PERFORM 3053-CORTA-N THRU 3053-CORTA-N-EXIT.
095900     IF WORK-SUFFIX-FOUND = 'N' AND WORK-FIM > 9
096000        AND WORK-KEY-2(WORK-FIM - 8:9)
096100        = 'recording'
096200        MOVE 9 TO WORK-LEN
096300        PERFORM 3053-CORTA-N THRU 3053-CORTA-N-EXIT.
096400     GO TO 3053-TENTA-UM-TOKEN-EXIT.
096500 3053-TENTA-UM-TOKEN-EXIT.
096600     EXIT.
096700
096800*
096900*    CUT WORK-LEN CHARACTERS OFF THE RIGHT OF WORK-KEY-1, PLUS
097000*    ONE MORE IF THE CHARACTER BEFORE THAT IS A SEPARATOR.  WORK-
097100*    FIM (NOT A HARDCODED 40) IS THE REAL END OF THE NAME.
097200*
097300 3053-CORTA-N.
097400     MOVE WORK-FIM TO WORK-POS.
097500     SUBTRACT WORK-LEN FROM WORK-POS.
097600     IF WORK-POS NOT > 0 OR WORK-KEY-2(WORK-POS:1) = SPACE
097700        GO TO 3053-CORTA-N-EXIT.
097800     MOVE 'Y' TO WORK-SUFFIX-FOUND.
097900     IF WORK-POS > 1
098000        AND (WORK-KEY-1(WORK-POS:1) = '_'
098100          OR WORK-KEY-1(WORK-POS:1) = '-'
098200          OR WORK-KEY-1(WORK-POS:1) = ' ')
098300        SUBTRACT 1 FROM WORK-POS.
098400     MOVE SPACES TO WORK-KEY-2.
098500     IF WORK-POS > 0
098600        MOVE WORK-KEY-1(1:WORK-POS) TO WORK-KEY-2.
098700     MOVE WORK-KEY-2 TO WORK-KEY-1.
098800     GO TO 3053-CORTA-N-EXIT.
098900 3053-CORTA-N-EXIT.
099000     EXIT.
099100 3053-EXIT.
099200     EXIT.
099300
099400*
099500*    CONVERT REMAINING '_' AND '-' RUNS TO A SINGLE SPACE AND
099600*    SQUEEZE OUT EXTRA BLANKS BY SPLITTING ON SPACE AND
099700*    RE-JOINING WITH EXACTLY ONE SPACE BETWEEN WORDS.
099800*
099900 3054-JUNTA-PALAVRAS.
100000     INSPECT WORK-KEY-1 CONVERTING '_-' TO '  '.
100100     MOVE WORK-KEY-1 TO PAL1-TAB(1) PAL1-TAB(2) PAL1-TAB(3)
100200          PAL1-TAB(4) PAL1-TAB(5) PAL1-TAB(6) PAL1-TAB(7)
100300          PAL1-TAB(8).
100400     MOVE SPACES TO PAL1-TAB(1) PAL1-TAB(2) PAL1-TAB(3)
100500          PAL1-TAB(4) PAL1-TAB(5) PAL1-TAB(6) PAL1-TAB(7)
100600          PAL1-TAB(8).
100700     MOVE ZERO TO PAL1-QTDE.
100800     UNSTRING WORK-KEY-1 DELIMITED BY ALL SPACE
100900         INTO PAL1-TAB(1) PAL1-TAB(2) PAL1-TAB(3) PAL1-TAB(4)
101000              PAL1-TAB(5) PAL1-TAB(6) PAL1-TAB(7) PAL1-TAB(8)
101100         TALLYING IN PAL1-QTDE.
101200     MOVE SPACES TO WORK-KEY-1.
101300     IF PAL1-QTDE > 0
101400        STRING PAL1-TAB(1) DELIMITED BY SPACE
101500               INTO WORK-KEY-1.
101600     PERFORM 3054-ACRESCENTA THRU 3054-ACRESCENTA-EXIT
101700         VARYING IX-WORD1 FROM 2 BY 1 UNTIL IX-WORD1 > PAL1-QTDE.
101800     GO TO 3054-EXIT.
101900
999999*    LOOP BODY - APPEND ONE MORE WORD FROM PAL1-TAB TO THE
999999*    REBUILT WORK-KEY-1, SEPARATED BY A SINGLE SPACE.
102000 3054-ACRESCENTA.
102100     MOVE SPACES TO WORK-KEY-2.
102200     MOVE WORK-KEY-1 TO WORK-KEY-2.
102300     STRING WORK-KEY-2 DELIMITED BY SPACE
102400            ' '        DELIMITED BY SIZE
102500            PAL1-TAB(IX-WORD1) DELIMITED BY SPACE
102600            INTO WORK-KEY-1.
102700     GO TO 3054-ACRESCENTA-EXIT.
102800 3054-ACRESCENTA-EXIT.
102900     EXIT.
103000 3054-EXIT.
103100     EXIT.
103200
103300*
103400*    R10 - MATCH THE AUDIO KEY (NOW IN WORK-KEY-1) TO A
103500*    CANDIDATE: EXACT KEY, THEN SHARED WHOLE WORD, THEN
103600*    SUBSTRING ON A WORD PAIR (BOTH WORDS >= 3 CHARACTERS).
103700*    FIRST CANDIDATE IN TABLE ORDER WINS.  NO MATCH APPENDS A
103800*    STANDALONE ENTRY.
103900*
104000 3300-CASA-AUDIO.
104100     MOVE 'N' TO ACHOU-CASAMENTO.
104200     IF QTDE-CAND > 0
104300        PERFORM 3310-TENTA-EXATO THRU 3310-EXIT
104400            VARYING IX-CAND FROM 1 BY 1
104500            UNTIL IX-CAND > QTDE-CAND
104600               OR CASAMENTO-88-SIM.
104700     IF NOT CASAMENTO-88-SIM AND QTDE-CAND > 0
104800        PERFORM 3054-JUNTA-PALAVRAS-2 THRU 3054-EXIT-2
104900        PERFORM 3320-TENTA-PALAVRA THRU 3320-EXIT
105000            VARYING IX-CAND FROM 1 BY 1
105100            UNTIL IX-CAND > QTDE-CAND
105200               OR CASAMENTO-88-SIM.
105300     IF NOT CASAMENTO-88-SIM AND QTDE-CAND > 0
105400        PERFORM 3330-TENTA-SUBSTRING THRU 3330-EXIT
105500            VARYING IX-CAND FROM 1 BY 1
105600            UNTIL IX-CAND > QTDE-CAND
105700               OR CASAMENTO-88-SIM.
105800     IF CASAMENTO-88-SIM
105900        GO TO 3300-CASA-ACHOU.
106000     IF QTDE-CAND = 300
106100        DISPLAY 'CANDSCRN-COB - CANDIDATE TABLE FULL (300), '
106200             'STANDALONE AUDIO IGNORED'
106300        GO TO 3300-EXIT.
106400     ADD 1 TO QTDE-CAND.
106500     MOVE 'N' TO CAND-TEM-RESUME(QTDE-CAND).
106600     MOVE WORK-KEY-1 TO CAND-KEY(QTDE-CAND).
106700     MOVE WORK-KEY-1 TO CAND-DISPNAME(QTDE-CAND).
106800     MOVE ZERO TO CAND-QTDE-HAB(QTDE-CAND).
106900     MOVE 'Y' TO CAND-AUDIO-FLAG(QTDE-CAND).
107000     MOVE AUD-TECH-SCORE TO CAND-TECH(QTDE-CAND).
107100     MOVE AUD-COMM-SCORE TO CAND-COMM(QTDE-CAND).
107200     ADD 1 TO QTDE-AUDIO-AVULSOS.
107300     GO TO 3300-EXIT.
999999*    A MATCH WAS FOUND (EXACT, WORD OR SUBSTRING) - FOLD THE
999999*    AUDIO SCORES INTO THE EXISTING CANDIDATE ROW AT MELHOR-IDX
999999*    INSTEAD OF APPENDING A NEW STANDALONE ROW.
107400 3300-CASA-ACHOU.
107500     MOVE 'Y' TO CAND-AUDIO-FLAG(MELHOR-IDX).
107600     MOVE AUD-TECH-SCORE TO CAND-TECH(MELHOR-IDX).
107700     MOVE AUD-COMM-SCORE TO CAND-COMM(MELHOR-IDX).
107800     ADD 1 TO QTDE-AUDIO-CASADOS.
107900     GO TO 3300-EXIT.
108000 3300-EXIT.
108100     EXIT.
108200
999999*    PASS 1 OF 3 - THE NORMALIZED KEYS MATCH CHARACTER FOR
999999*    CHARACTER.  CHEAPEST AND MOST RELIABLE TEST, TRIED FIRST.
108300 3310-TENTA-EXATO.
108400     IF WORK-KEY-1 = CAND-KEY(IX-CAND)
108500        MOVE 'Y' TO ACHOU-CASAMENTO
108600        MOVE IX-CAND TO MELHOR-IDX.
108700     GO TO 3310-EXIT.
108800 3310-EXIT.
108900     EXIT.
109000
109100*
109200*    SPLIT THE AUDIO KEY INTO PAL1-TAB (ONCE, ON ENTRY TO THE
109300*    WORD-OVERLAP PASS).  THE DUPLICATE PARAGRAPH NUMBER ABOVE
109400*    (3054) BUILDS PAL1 FROM THE KEY AS A SIDE EFFECT OF
109500*    NORMALIZATION; HERE WE JUST RE-SPLIT THE FINISHED KEY.
109600*
109700 3054-JUNTA-PALAVRAS-2.
109800     MOVE ZERO TO PAL1-QTDE.
109900     MOVE SPACES TO PAL1-TAB(1) PAL1-TAB(2) PAL1-TAB(3)
110000          PAL1-TAB(4) PAL1-TAB(5) PAL1-TAB(6) PAL1-TAB(7)
110100          PAL1-TAB(8).
110200     UNSTRING WORK-KEY-1 DELIMITED BY ALL SPACE
110300         INTO PAL1-TAB(1) PAL1-TAB(2) PAL1-TAB(3) PAL1-TAB(4)
110400              PAL1-TAB(5) PAL1-TAB(6) PAL1-TAB(7) PAL1-TAB(8)
110500         TALLYING IN PAL1-QTDE.
110600     GO TO 3054-EXIT-2.
110700 3054-EXIT-2.
110800     EXIT.
110900
999999*    PASS 2 OF 3 - SPLIT THIS CANDIDATE'S KEY INTO WORDS AND
999999*    LOOK FOR ANY WHOLE WORD SHARED WITH THE AUDIO KEY'S WORDS
999999*    (ALREADY SPLIT INTO PAL1-TAB BY 3054-JUNTA-PALAVRAS-2).
111000 3320-TENTA-PALAVRA.
111100     MOVE ZERO TO PAL2-QTDE.
111200     MOVE SPACES TO PAL2-TAB(1) PAL2-TAB(2) PAL2-TAB(3)
111300          PAL2-TAB(4) PAL2-TAB(5) PAL2-TAB(6) PAL2-TAB(7)
111400          PAL2-TAB(8).
111500     MOVE CAND-KEY(IX-CAND) TO WORK-KEY-2.
111600     UNSTRING WORK-KEY-2 DELIMITED BY ALL SPACE
111700         INTO PAL2-TAB(1) PAL2-TAB(2) PAL2-TAB(3) PAL2-TAB(4)
111800              PAL2-TAB(5) PAL2-TAB(6) PAL2-TAB(7) PAL2-TAB(8)
111900         TALLYING IN PAL2-QTDE.
112000     IF PAL1-QTDE > 0 AND PAL2-QTDE > 0
112100        PERFORM 3321-COMPARA-PALAVRA THRU 3321-EXIT
112200            VARYING IX-WORD1 FROM 1 BY 1
112300            UNTIL IX-WORD1 > PAL1-QTDE OR CASAMENTO-88-SIM.
112400     GO TO 3320-EXIT.
112500 3320-EXIT.
112600     EXIT.
112700
999999*    OUTER VARYING LOOP BODY - HOLD ONE AUDIO WORD (IX-WORD1)
999999*    AND SCAN ALL OF THIS CANDIDATE'S WORDS AGAINST IT.
112800 3321-COMPARA-PALAVRA.
112900     PERFORM 3322-COMPARA-PALAVRA-2 THRU 3322-EXIT
113000         VARYING IX-WORD2 FROM 1 BY 1
113100         UNTIL IX-WORD2 > PAL2-QTDE OR CASAMENTO-88-SIM.
113200     GO TO 3321-EXIT.
113300 3321-EXIT.
113400     EXIT.
113500
999999*    INNER LOOP BODY - ONE WORD-TO-WORD COMPARISON.  SPACES-
999999*    FILLED SLOTS (FEWER THAN 8 WORDS IN EITHER KEY) NEVER
999999*    MATCH EACH OTHER BECAUSE OF THE NOT = SPACES GUARD.
113600 3322-COMPARA-PALAVRA-2.
113700     IF PAL1-TAB(IX-WORD1) NOT = SPACES
113800        AND PAL1-TAB(IX-WORD1) = PAL2-TAB(IX-WORD2)
113900        MOVE 'Y' TO ACHOU-CASAMENTO
114000        MOVE IX-CAND TO MELHOR-IDX.
114100     GO TO 3322-EXIT.
114200 3322-EXIT.
114300     EXIT.
114400
114500*
114600*    SUBSTRING FALLBACK - WORDS COMPARED ONLY WHEN BOTH ARE AT
114700*    LEAST 3 CHARACTERS; MATCH IF EITHER CONTAINS THE OTHER.
114800*    PAL2-TAB IS ALREADY LOADED FROM THE PREVIOUS PASS FOR THIS
114900*    CANDIDATE (3320 RAN IMMEDIATELY BEFORE FOR THE SAME INDEX
115000*    WHEN WE GET HERE - REBUILD IT ANYWAY, CHEAP INSURANCE).
115100*
115200 3330-TENTA-SUBSTRING.
115300     MOVE ZERO TO PAL2-QTDE.
115400     MOVE SPACES TO PAL2-TAB(1) PAL2-TAB(2) PAL2-TAB(3)
115500          PAL2-TAB(4) PAL2-TAB(5) PAL2-TAB(6) PAL2-TAB(7)
115600          PAL2-TAB(8).
115700     MOVE CAND-KEY(IX-CAND) TO WORK-KEY-2.
115800     UNSTRING WORK-KEY-2 DELIMITED BY ALL SPACE
115900         INTO PAL2-TAB(1) PAL2-TAB(2) PAL2-TAB(3) PAL2-TAB(4)
116000              PAL2-TAB(5) PAL2-TAB(6) PAL2-TAB(7) PAL2-TAB(8)
116100         TALLYING IN PAL2-QTDE.
116200     IF PAL1-QTDE > 0 AND PAL2-QTDE > 0
116300        PERFORM 3331-TENTA-PAR THRU 3331-EXIT
116400            VARYING IX-WORD1 FROM 1 BY 1
116500            UNTIL IX-WORD1 > PAL1-QTDE OR CASAMENTO-88-SIM.
116600     GO TO 3330-EXIT.
116700 3330-EXIT.
116800     EXIT.
116900
999999*    OUTER VARYING LOOP BODY FOR THE SUBSTRING PASS - SAME SHAPE
999999*    AS 3321-COMPARA-PALAVRA BUT CALLS 3332 TO COMPARE.
117000 3331-TENTA-PAR.
117100     PERFORM 3332-TENTA-PAR-2 THRU 3332-EXIT
117200         VARYING IX-WORD2 FROM 1 BY 1
117300         UNTIL IX-WORD2 > PAL2-QTDE OR CASAMENTO-88-SIM.
117400     GO TO 3331-EXIT.
117500 3331-EXIT.
117600     EXIT.
117700
117800*
117900*    COMPARE ONE WORD PAIR.  REQUIRES BOTH WORDS >= 3
118000*    CHARACTERS (TRAILING-SPACE LENGTH), THEN TESTS WHETHER
118100*    ONE CONTAINS THE OTHER USING INSPECT TALLYING.
118200*
118300 3332-TENTA-PAR-2.
118400     MOVE ZERO TO WORK-POS.
118500     INSPECT PAL1-TAB(IX-WORD1) TALLYING WORK-POS
118600         FOR CHARACTERS BEFORE INITIAL SPACE.
118700     IF WORK-POS < 3
118800        GO TO 3332-EXIT.
118900     MOVE ZERO TO WORK-LEN.
119000     INSPECT PAL2-TAB(IX-WORD2) TALLYING WORK-LEN
119100         FOR CHARACTERS BEFORE INITIAL SPACE.
119200     IF WORK-LEN < 3
119300        GO TO 3332-EXIT.
119400     PERFORM 3333-CONTEM THRU 3333-EXIT.
119500     GO TO 3332-EXIT.
119600 3332-EXIT.
119700     EXIT.
119800
119900*
120000*    "CONTAINS" TEST: IS PAL2-TAB A SUBSTRING OF PAL1-TAB, OR
120100*    PAL1-TAB A SUBSTRING OF PAL2-TAB?  UNSTRING WITH THE
120200*    CANDIDATE WORD AS DELIMITER IS THE CLASSIC WAY TO DO THIS
120300*    WITHOUT AN INTRINSIC FUNCTION: IF THE DELIMITER IS FOUND,
120400*    THE TALLY COMES BACK NON-ZERO.
120500*
120600 3333-CONTEM.
120700     MOVE ZERO TO IDX-GERAL.
120800     UNSTRING PAL1-TAB(IX-WORD1) DELIMITED BY
120900         PAL2-TAB(IX-WORD2) (1:WORK-LEN)
121000         INTO WORK-KEY-2 WORK-KEY-2
121100         TALLYING IN IDX-GERAL.
121200     IF IDX-GERAL > 1
121300        MOVE 'Y' TO ACHOU-CASAMENTO
121400        MOVE IX-CAND TO MELHOR-IDX
121500        GO TO 3333-EXIT.
121600     MOVE ZERO TO IDX-GERAL.
121700     UNSTRING PAL2-TAB(IX-WORD2) DELIMITED BY
121800         PAL1-TAB(IX-WORD1) (1:WORK-POS)
121900         INTO WORK-KEY-2 WORK-KEY-2
122000         TALLYING IN IDX-GERAL.
122100     IF IDX-GERAL > 1
122200        MOVE 'Y' TO ACHOU-CASAMENTO
122300        MOVE IX-CAND TO MELHOR-IDX.
122400     GO TO 3333-EXIT.
122500 3333-EXIT.
122600     EXIT.
122700
122800*****************************************************************
122900*    SECTION 4000 - SCORING ENGINE (SPEC UNIT 1, R1-R8).        *
123000*    PERFORMED ONCE PER CANDIDATE TABLE ENTRY FROM THE SORT     *
123100*    INPUT PROCEDURE (SECTION 5000).                            *
123200*****************************************************************
123300 4000-PONTUA-CANDIDATO SECTION.
999999*    A CANDIDATE ROW APPENDED FROM A STANDALONE AUDIO RECORD
999999*    (NO RESUME, CAND-TEM-RESUME = 'N') GETS NO R1-R8 SCORE AT
999999*    ALL - IT CARRIES ONLY THE AUDIO FIELDS AND SORTS TO THE
999999*    BOTTOM.  OTHERWISE RUN THE FIVE SCORING PARAGRAPHS IN ORDER,
999999*    BASE SCORE FIRST.
123400 4000-INICIO.
123500     IF CAND-TEM-RESUME(IX-CAND) = 'N'
123600        MOVE ZERO TO CAND-FINAL-SCORE(IX-CAND)
123700                     CAND-BASE(IX-CAND)
123800                     CAND-MUST-SCORE(IX-CAND)
123900                     CAND-NICE-SCORE(IX-CAND)
124000                     CAND-SUIT-SCORE(IX-CAND)
124100                     CAND-EXP-GAP(IX-CAND)
124200                     CAND-QTDE-DET(IX-CAND)
124300        MOVE SPACES TO CAND-EXP-FLAG(IX-CAND)
124400        GO TO 4000-EXIT.
124500     MOVE ZERO TO CAND-QTDE-DET(IX-CAND).
124600     MOVE 40 TO CAND-BASE(IX-CAND).
124700     PERFORM 4100-PONTUA-MUST THRU 4100-EXIT.
124800     PERFORM 4200-PONTUA-NICE THRU 4200-EXIT.
124900     PERFORM 4300-CALC-ADEQUACAO THRU 4300-EXIT.
125000     PERFORM 4400-VERIFICA-EXPERIENCIA THRU 4400-EXIT.
125100     PERFORM 4500-MONTA-SCORE-FINAL THRU 4500-EXIT.
125200     GO TO 4000-EXIT.
125300 4000-EXIT.
125400     EXIT.
125500
125600*
125700*    R3/R4 - MUST-HAVE SKILL SCORING.  POINTS PER REQUIREMENT
125800*    IS 30 / QTDE-MUST, CARRIED TO 6 DECIMAL PLACES.  SINGLE
125900*    SKILLS LOOK UP ONE STRENGTH; OR-GROUPS TAKE THE BEST
126000*    OPTION (FIRST ON A TIE).  THE SUM IS ROUNDED HALF-UP TO
126100*    THE NEAREST WHOLE NUMBER FOR CAND-MUST-SCORE.
126200*
126300 4100-PONTUA-MUST.
126400     MOVE ZERO TO SOMA-MUST-PTS.
126500     IF QTDE-MUST = 0
126600        MOVE 0 TO CAND-MUST-SCORE(IX-CAND)
126700        GO TO 4100-EXIT.
126800     COMPUTE POINTS-PER-MUST ROUNDED = 30 / QTDE-MUST.
126900     PERFORM 4110-PONTUA-UM-MUST THRU 4110-EXIT
127000         VARYING IX-MUST FROM 1 BY 1 UNTIL IX-MUST > QTDE-MUST.
127100     COMPUTE CAND-MUST-SCORE(IX-CAND) ROUNDED = SOMA-MUST-PTS.
127200     GO TO 4100-EXIT.
127300 4100-EXIT.
127400     EXIT.
127500
999999*    SINGLE SKILL: LOOK IT UP DIRECTLY AND GO STRAIGHT TO
999999*    4110-REGISTRA.  OR-GROUP: FALL THROUGH TO 4110-TENTA-GRUPO.
127600 4110-PONTUA-UM-MUST.
127700     MOVE SPACES TO WORK-DET-NOME.
127800     IF MUST-TYPE(IX-MUST) NOT = 'S'
127900        GO TO 4110-TENTA-GRUPO.
128000     MOVE MUST-NOME(IX-MUST) TO WORK-KEY-1(1:30).
128100     PERFORM 4150-LOCALIZA-HABILIDADE THRU 4150-EXIT.
128200     MOVE MULT-ATUAL TO MELHOR-MULT.
128300     MOVE WORK-KEY-2(1:10) TO MELHOR-FORCA.
128400     MOVE MUST-NOME(IX-MUST) TO WORK-DET-NOME(1:30).
128500     GO TO 4110-REGISTRA.
999999*    OR-GROUP: 4120 PICKS THE BEST-SCORING OPTION, THEN THIS
999999*    STRINGS THE GROUP'S OWN NAME WITH THAT OPTION'S TEXT SO
999999*    THE REPORT SHOWS WHICH OPTION ACTUALLY MATCHED.
128600 4110-TENTA-GRUPO.
128700*    CR-0478 (DLR) - NAME NOW CARRIES THE GROUP AND THE OPTION.
128800     PERFORM 4120-MELHOR-OPCAO-MUST THRU 4120-EXIT.
128900     STRING MUST-NOME(IX-MUST) DELIMITED BY SPACE
129000            ' / '              DELIMITED BY SIZE
129100            MUST-OPC(IX-MUST, MELHOR-IDX) DELIMITED BY SPACE
129200            INTO WORK-DET-NOME.
999999*    COMMON TAIL FOR BOTH THE SINGLE-SKILL AND OR-GROUP PATHS -
999999*    APPLY THE MULTIPLIER, ADD TO THE RUNNING MUST TOTAL, AND
999999*    FILE A DETAIL LINE FOR THE REPORT.
129300 4110-REGISTRA.
129400     COMPUTE PTS-ATUAL ROUNDED =
129500         POINTS-PER-MUST * MELHOR-MULT.
129600     ADD PTS-ATUAL TO SOMA-MUST-PTS.
129700     MOVE 'MUST' TO WORK-DET-CAT.
129800     MOVE MELHOR-FORCA(1:8) TO WORK-DET-FORCA.
129900     COMPUTE WORK-DET-PTS ROUNDED = PTS-ATUAL.
130000     COMPUTE WORK-DET-MAXPTS ROUNDED = POINTS-PER-MUST.
130100     PERFORM 4900-REGISTRA-DETALHE THRU 4900-EXIT.
130200     GO TO 4110-EXIT.
130300 4110-EXIT.
130400     EXIT.
130500
130600*
130700*    R3 - OR-GROUP: TRY EACH OPTION, KEEP THE HIGHEST
130800*    MULTIPLIER (FIRST OPTION WINS A TIE).
130900*
131000 4120-MELHOR-OPCAO-MUST.
131100     MOVE ZERO TO MELHOR-MULT.
131200     MOVE 1 TO MELHOR-IDX.
131300     MOVE 'missing   ' TO MELHOR-FORCA.
131400     PERFORM 4121-TENTA-OPCAO-MUST THRU 4121-EXIT
131500         VARYING IX-OPC FROM 1 BY 1
131600         UNTIL IX-OPC > MUST-QTDE-OPC(IX-MUST).
131700     GO TO 4120-EXIT.
131800 4120-EXIT.
131900     EXIT.
132000
999999*    LOOP BODY - LOOK UP ONE OR-GROUP OPTION AND KEEP IT IF ITS
999999*    MULTIPLIER BEATS THE BEST SEEN SO FAR (STRICTLY GREATER,
999999*    SO THE FIRST OPTION WINS ANY TIE).
132100 4121-TENTA-OPCAO-MUST.
132200     MOVE MUST-OPC(IX-MUST, IX-OPC) TO WORK-KEY-1(1:30).
132300     PERFORM 4150-LOCALIZA-HABILIDADE THRU 4150-EXIT.
132400     IF MULT-ATUAL > MELHOR-MULT
132500        MOVE MULT-ATUAL TO MELHOR-MULT
132600        MOVE IX-OPC TO MELHOR-IDX
132700        MOVE WORK-KEY-2(1:10) TO MELHOR-FORCA.
132800     GO TO 4121-EXIT.
132900 4121-EXIT.
133000     EXIT.
133100
133200*
133300*    R4 - CASE-INSENSITIVE SKILL LOOKUP.  WORK-KEY-1(1:30)
133400*    HOLDS THE REQUIREMENT/OPTION NAME ON ENTRY.  RETURNS THE
133500*    STRENGTH MULTIPLIER (R2) IN MULT-ATUAL, AND LEAVES
133600*    WORK-KEY-2(1:10) HOLDING THE STRENGTH WORD FOUND (OR
133700*    'missing').
133800*
133900 4150-LOCALIZA-HABILIDADE.
134000     MOVE 'missing   ' TO WORK-KEY-2(1:10).
134100     MOVE WORK-KEY-1(1:30) TO WORK-KEY-2(11:30).
134200     INSPECT WORK-KEY-2(11:30) CONVERTING
134300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
134400         TO 'abcdefghijklmnopqrstuvwxyz'.
134500     IF CAND-QTDE-HAB(IX-CAND) > 0
134600        PERFORM 4160-COMPARA-HABILIDADE THRU 4160-EXIT
134700            VARYING IX-HAB FROM 1 BY 1
134800            UNTIL IX-HAB > CAND-QTDE-HAB(IX-CAND).
134900     PERFORM 4170-MULTIPLICADOR-FORCA THRU 4170-EXIT.
135000     GO TO 4150-EXIT.
135100 4150-EXIT.
135200     EXIT.
135300
999999*    LOOP BODY - FOLD ONE CANDIDATE SKILL NAME TO LOWER CASE AND
999999*    COMPARE TO THE REQUIREMENT NAME ALREADY FOLDED IN WORK-
999999*    KEY-2(11:30).  KEEPS SCANNING EVEN AFTER A HIT (NO EARLY
999999*    EXIT), BUT A DUPLICATE CANDIDATE SKILL NAME IS A DESK
999999*    ERROR, NOT SOMETHING THIS PASS NEEDS TO GUARD AGAINST.
135400 4160-COMPARA-HABILIDADE.
135500     MOVE HAB-NOME(IX-CAND, IX-HAB) TO WORK-KEY-1(31:30).
135600     INSPECT WORK-KEY-1(31:30) CONVERTING
135700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
135800         TO 'abcdefghijklmnopqrstuvwxyz'.
135900     IF WORK-KEY-1(31:30) = WORK-KEY-2(11:30)
136000        MOVE HAB-FORCA(IX-CAND, IX-HAB) TO WORK-KEY-2(1:10).
136100     GO TO 4160-EXIT.
136200 4160-EXIT.
136300     EXIT.
136400
136500*
136600*    R2 - STRENGTH MULTIPLIERS.
136700*
136800 4170-MULTIPLICADOR-FORCA.
136900     MOVE 0.0000 TO MULT-ATUAL.
137000     IF WORK-KEY-2(1:10) = 'strong    '
137100        MOVE 1.0000 TO MULT-ATUAL
137200        GO TO 4170-EXIT.
137300     IF WORK-KEY-2(1:10) = 'moderate  '
137400        MOVE 0.7000 TO MULT-ATUAL
137500        GO TO 4170-EXIT.
137600     IF WORK-KEY-2(1:10) = 'weak      '
137700        MOVE 0.3000 TO MULT-ATUAL.
137800     GO TO 4170-EXIT.
137900 4170-EXIT.
138000     EXIT.
138100
138200*
138300*    RECORD ONE MUST-HAVE OR NICE-TO-HAVE DETAIL LINE FOR THE
138400*    REPORT.  ENTERED WITH WORK-DET-CAT/NOME/FORCA/PTS/MAXPTS
138500*    ALREADY SET UP BY THE CALLER.
138600*
138700 4900-REGISTRA-DETALHE.
138800     IF CAND-QTDE-DET(IX-CAND) = 40
138900        GO TO 4900-EXIT.
139000     ADD 1 TO CAND-QTDE-DET(IX-CAND).
139100     MOVE CAND-QTDE-DET(IX-CAND) TO IX-DET.
139200     MOVE WORK-DET-CAT    TO DET-CAT(IX-CAND, IX-DET).
139300     MOVE WORK-DET-NOME   TO DET-NOME(IX-CAND, IX-DET).
139400     MOVE WORK-DET-FORCA  TO DET-FORCA(IX-CAND, IX-DET).
139500     MOVE WORK-DET-PTS    TO DET-PTS(IX-CAND, IX-DET).
139600     MOVE WORK-DET-MAXPTS TO DET-MAXPTS(IX-CAND, IX-DET).
139700     GO TO 4900-EXIT.
139800 4900-EXIT.
139900     EXIT.
140000
140100*****************************************************************
140200*    SECTION 4200 - R5 NICE-TO-HAVE SCORING (BINARY BONUS).     *
140300*****************************************************************
140400 4200-PONTUA-NICE SECTION.
999999*    SAME SHAPE AS 4100-PONTUA-MUST - EVEN SPLIT OF 5 POINTS
999999*    ACROSS QTDE-NICE REQUIREMENTS, EXCEPT THE PER-REQUIREMENT
999999*    AWARD IS ALL-OR-NOTHING (SEE 4210-CALCULA), NOT MULTIPLIER-
999999*    WEIGHTED.
140500 4200-INICIO.
140600     MOVE ZERO TO SOMA-NICE-PTS.
140700     IF QTDE-NICE = 0
140800        MOVE 0 TO CAND-NICE-SCORE(IX-CAND)
140900        GO TO 4200-EXIT.
141000     COMPUTE POINTS-PER-NICE ROUNDED = 5 / QTDE-NICE.
141100     PERFORM 4210-PONTUA-UM-NICE THRU 4210-EXIT
141200         VARYING IX-NICE FROM 1 BY 1 UNTIL IX-NICE > QTDE-NICE.
141300     COMPUTE CAND-NICE-SCORE(IX-CAND) ROUNDED = SOMA-NICE-PTS.
141400     GO TO 4200-EXIT.
141500 4200-EXIT.
141600     EXIT.
141700
141800*
141900*    BINARY: FULL POINTS IF THE SKILL (OR ANY OR-GROUP OPTION)
142000*    IS ANYTHING BUT MISSING, ELSE ZERO.  NO STRENGTH
142100*    WEIGHTING (CR-0418 - THIS WAS WRONG FOR A WHILE).
142200*
142300 4210-PONTUA-UM-NICE.
142400     MOVE SPACES TO WORK-DET-NOME.
142500     MOVE 'missing   ' TO MELHOR-FORCA.
142600     IF NICE-TYPE(IX-NICE) NOT = 'S'
142700        GO TO 4210-TENTA-GRUPO.
142800     MOVE NICE-NOME(IX-NICE) TO WORK-KEY-1(1:30).
142900     PERFORM 4150-LOCALIZA-HABILIDADE THRU 4150-EXIT.
143000     MOVE WORK-KEY-2(1:10) TO MELHOR-FORCA.
143100     MOVE NICE-NOME(IX-NICE) TO WORK-DET-NOME(1:30).
143200     GO TO 4210-CALCULA.
999999*    OR-GROUP: 4220 STOPS AT THE FIRST NON-MISSING OPTION (THE
999999*    UNTIL CLAUSE ON ITS PERFORM), SO MELHOR-IDX POINTS AT THE
999999*    OPTION THAT ACTUALLY EARNED THE BONUS; STRING IT INTO THE
999999*    DETAIL NAME THE SAME WAY THE MUST SIDE DOES.
143300 4210-TENTA-GRUPO.
143400*    CR-0478 (DLR) - NAME NOW CARRIES THE GROUP AND THE OPTION.
143500     MOVE 1 TO MELHOR-IDX.
143600     PERFORM 4220-TENTA-OPCAO-NICE THRU 4220-EXIT
143700         VARYING IX-OPC FROM 1 BY 1
143800         UNTIL IX-OPC > NICE-QTDE-OPC(IX-NICE)
143900            OR MELHOR-FORCA NOT = 'missing   '.
144000     STRING NICE-NOME(IX-NICE) DELIMITED BY SPACE
144100            ' / '              DELIMITED BY SIZE
144200            NICE-OPC(IX-NICE, MELHOR-IDX) DELIMITED BY SPACE
144300            INTO WORK-DET-NOME.
999999*    ALL-OR-NOTHING AWARD - ZERO IF MISSING, ELSE THE FULL PER-
999999*    REQUIREMENT SHARE (NO PARTIAL CREDIT LIKE THE MUST SIDE).
144400 4210-CALCULA.
144500     IF MELHOR-FORCA = 'missing   '
144600        MOVE ZERO TO PTS-ATUAL
144700        GO TO 4210-REGISTRA.
144800     ADD POINTS-PER-NICE TO SOMA-NICE-PTS.
144900     MOVE POINTS-PER-NICE TO PTS-ATUAL.
999999*    COMMON TAIL - FILE THE DETAIL LINE REGARDLESS OF WHETHER
999999*    POINTS WERE EARNED, SO A MISSING NICE-TO-HAVE STILL SHOWS
999999*    ON THE REPORT WITH ZERO POINTS.
145000 4210-REGISTRA.
145100     MOVE 'NICE' TO WORK-DET-CAT.
145200     MOVE MELHOR-FORCA(1:8) TO WORK-DET-FORCA.
145300     COMPUTE WORK-DET-PTS ROUNDED = PTS-ATUAL.
145400     COMPUTE WORK-DET-MAXPTS ROUNDED = POINTS-PER-NICE.
145500     PERFORM 4900-REGISTRA-DETALHE THRU 4900-EXIT.
145600     GO TO 4210-EXIT.
145700 4210-EXIT.
145800     EXIT.
145900
999999*    LOOP BODY - STOPS AS SOON AS AN OPTION IS FOUND PRESENT
999999*    (UNTIL CLAUSE ON THE CALLER'S PERFORM CHECKS MELHOR-FORCA
999999*    AFTER EACH PASS), SO THE FIRST MATCHING OPTION WINS.
146000 4220-TENTA-OPCAO-NICE.
146100     MOVE NICE-OPC(IX-NICE, IX-OPC) TO WORK-KEY-1(1:30).
146200     PERFORM 4150-LOCALIZA-HABILIDADE THRU 4150-EXIT.
146300     IF WORK-KEY-2(1:10) NOT = 'missing   '
146400        MOVE WORK-KEY-2(1:10) TO MELHOR-FORCA
146500        MOVE IX-OPC TO MELHOR-IDX.
146600     GO TO 4220-EXIT.
146700 4220-EXIT.
146800     EXIT.
146900
147000*****************************************************************
147100*    SECTION 4300 - R6 SUITABILITY FROM ENGINEERING DEPTH.      *
147200*****************************************************************
147300 4300-CALC-ADEQUACAO SECTION.
999999*    R6 - SCALE THE 0-15 ENGINEERING DEPTH SCORE TO A 0-25 POINT
999999*    SUITABILITY SCORE (25/15 PER DEPTH POINT), CLAMPED AT BOTH
999999*    ENDS IN CASE THE SCALED VALUE ROUNDS OUTSIDE THE RANGE.
147400 4300-INICIO.
147500     COMPUTE SUIT-CALC ROUNDED =
147600         (CAND-DEPTH(IX-CAND) * 25) / 15.
147700     IF SUIT-CALC < 0
147800        MOVE 0 TO CAND-SUIT-SCORE(IX-CAND)
147900        GO TO 4300-EXIT.
148000     IF SUIT-CALC > 25
148100        MOVE 25 TO CAND-SUIT-SCORE(IX-CAND)
148200        GO TO 4300-EXIT.
148300     MOVE SUIT-CALC TO CAND-SUIT-SCORE(IX-CAND).
148400     GO TO 4300-EXIT.
148500 4300-EXIT.
148600     EXIT.
148700
148800*****************************************************************
148900*    SECTION 4400 - R7 EXPERIENCE TOLERANCE CHECK.              *
149000*****************************************************************
149100 4400-VERIFICA-EXPERIENCIA SECTION.
999999*    ROUND BOTH YEARS FIGURES TO WHOLE YEARS BEFORE COMPARING SO
999999*    9.9 YEARS AGAINST A 10-YEAR REQUIREMENT READS AS A MEET, NOT
999999*    A ONE-TENTH-YEAR SHORTFALL.  THREE OUTCOMES: MEETS ('Y'),
999999*    WITHIN THE ONE-YEAR TOLERANCE BAND ('T'), OR SHORT ('N') -
999999*    ONLY THE 'N' CASE CARRIES A NON-ZERO GAP.
149200 4400-INICIO.
149300     COMPUTE EXP-CAND-ARRED ROUNDED = CAND-EXP(IX-CAND).
149400     COMPUTE EXP-REQ-ARRED ROUNDED = REQ-EXP-REQUIRED.
149500     IF EXP-CAND-ARRED >= EXP-REQ-ARRED
149600        MOVE 'Y' TO CAND-EXP-FLAG(IX-CAND)
149700        MOVE 0 TO CAND-EXP-GAP(IX-CAND)
149800        GO TO 4400-EXIT.
149900     IF EXP-REQ-ARRED - EXP-CAND-ARRED <= 1
150000        MOVE 'T' TO CAND-EXP-FLAG(IX-CAND)
150100        MOVE 0 TO CAND-EXP-GAP(IX-CAND)
150200        GO TO 4400-EXIT.
150300     MOVE 'N' TO CAND-EXP-FLAG(IX-CAND).
150400     COMPUTE CAND-EXP-GAP(IX-CAND) =
150500         EXP-REQ-ARRED - EXP-CAND-ARRED.
150600     GO TO 4400-EXIT.
150700 4400-EXIT.
150800     EXIT.
150900
151000*****************************************************************
151100*    SECTION 4500 - R1/R8 FINAL SCORE ASSEMBLY.                 *
151200*****************************************************************
151300 4500-MONTA-SCORE-FINAL SECTION.
999999*    ADD THE FOUR COMPONENT SCORES (BASE 40 + MUST 30 + NICE 5 +
999999*    SUIT 25 = 100 MAX BY CONSTRUCTION) AND CLAMP TO 0-100 ANYWAY
999999*    AS A BELT-AND-SUSPENDERS CHECK AGAINST BAD INPUT DATA.
151400 4500-INICIO.
151500     COMPUTE CAND-FINAL-SCORE(IX-CAND) =
151600         CAND-BASE(IX-CAND) + CAND-MUST-SCORE(IX-CAND)
151700         + CAND-NICE-SCORE(IX-CAND) + CAND-SUIT-SCORE(IX-CAND).
151800     IF CAND-FINAL-SCORE(IX-CAND) > 100
151900        MOVE 100.0 TO CAND-FINAL-SCORE(IX-CAND).
152000     IF CAND-FINAL-SCORE(IX-CAND) < 0
152100        MOVE 0 TO CAND-FINAL-SCORE(IX-CAND).
152200     GO TO 4500-EXIT.
152300 4500-EXIT.
152400     EXIT.
152500
152600*****************************************************************
152700*    SECTION 5000 - DRIVES THE SCORING PASS AND SORTS THE       *
152800*    CANDIDATE TABLE BY FINAL SCORE (DESC), AUDIO TECHNICAL     *
152900*    SCORE (DESC) AS TIEBREAK (R11).  OUTPUT PROCEDURE PRINTS   *
153000*    THE REPORT AND WRITES THE RESULTS FILE (SECTION 6000).     *
153100*****************************************************************
153200 5000-GERA-ORDENACAO SECTION.
999999*    ZERO THE REPORT-WIDE ACCUMULATORS BEFORE THE SORT, THEN HAND
999999*    CONTROL TO THE SORT VERB FOR THE DURATION OF THE JOB - THE
999999*    INPUT PROCEDURE SCORES EACH CANDIDATE AND RELEASES A KEY
999999*    RECORD, THE OUTPUT PROCEDURE RETURNS THEM BACK IN RANK ORDER
999999*    (R11) AND DOES ALL OF THE PRINTING.
153300 5000-INICIO.
153400     MOVE ZERO TO SOMA-SCORE-FINAL QTDE-COM-SCORE
153500                  QTDE-ATENDE-EXP RANK-ATUAL PAGINA-ATUAL.
153600     SORT SORTCAND
153700         DESCENDING KEY SCORE-SD
153800         DESCENDING KEY TECH-SD
153810         ASCENDING  KEY ORDEM-SD
153900         INPUT PROCEDURE 5100-PREPARA-CHAVES
154000         OUTPUT PROCEDURE 6000-IMPRIME-RELATORIO.
154100     GO TO 5000-EXIT.
154200 5000-EXIT.
154300     EXIT.
154400
154500 5100-PREPARA-CHAVES SECTION.
999999*    INPUT PROCEDURE - ONE PASS OVER TABELA-CANDIDATOS, SCORING
999999*    EACH ENTRY AND RELEASING ITS SORT KEY.  A REQUISITION WITH
999999*    ZERO CANDIDATES (QTDE-CAND = 0) RELEASES NOTHING AND THE SORT
999999*    PRODUCES AN EMPTY REPORT.
154600 5100-INICIO.
154700     IF QTDE-CAND > 0
154800        PERFORM 5110-PONTUA-E-LIBERA THRU 5110-EXIT
154900            VARYING IX-CAND FROM 1 BY 1
155000            UNTIL IX-CAND > QTDE-CAND.
155100     GO TO 5100-EXIT.
155200 5100-EXIT.
155300     EXIT.
155400
999999*    LOOP BODY - SCORE ONE CANDIDATE (SECTION 4000), THEN BUILD
999999*    AND RELEASE ITS SORT RECORD.  ORDEM-SD CARRIES THE TABLE
999999*    SUBSCRIPT BACK THROUGH THE SORT SO 6200-LE-ORDENADO CAN
999999*    FIND THE FULL CANDIDATE ROW AGAIN (CR-0247) AND SO TIES ON
999999*    SCORE-SD AND TECH-SD BREAK IN ORIGINAL LOAD ORDER (R11).
155500 5110-PONTUA-E-LIBERA.
155600     PERFORM 4000-PONTUA-CANDIDATO THRU 4000-EXIT.
155700     MOVE CAND-FINAL-SCORE(IX-CAND) TO SCORE-SD.
155800     MOVE CAND-TECH(IX-CAND)        TO TECH-SD.
155900     MOVE IX-CAND                   TO ORDEM-SD.
156000     RELEASE REG-SORTCAND.
156100     GO TO 5110-EXIT.
156200 5110-EXIT.
156300     EXIT.
156400
156500*****************************************************************
156600*    SECTION 6000 - OUTPUT PROCEDURE.  RETURNS THE SORTED WORK  *
156700*    RECORDS IN RANK ORDER (R11), WRITES THE RESULTS FILE AND   *
156800*    PRINTS THE SCREENING REPORT WITH FULL BREAKDOWN, THEN      *
156900*    PRINTS THE CONTROL TOTALS BLOCK (SECTION 7000).            *
157000*****************************************************************
157100 6000-IMPRIME-RELATORIO SECTION.
999999*    OUTPUT PROCEDURE - OPEN THE TWO OUTPUT FILES, PRINT THE
999999*    FIRST PAGE HEADER, THEN DRIVE THE RETURN LOOP UNTIL THE SORT
999999*    IS EXHAUSTED.  7000-TOTAIS-FINAIS RUNS ONCE AFTER THE LAST
999999*    CANDIDATE, NOT INSIDE THE LOOP.
157200 6000-INICIO.
157300     OPEN OUTPUT RESULTS.
157400     OPEN OUTPUT REPORT.
157500     MOVE 1 TO PAGINA-ATUAL.
157600     PERFORM 6100-CABECALHO-JOB THRU 6100-EXIT.
157700     MOVE 'N' TO SW-FIM-SORT.
157800     PERFORM 6200-LE-ORDENADO THRU 6200-EXIT
157900         UNTIL FIM-SORT-88.
158000     PERFORM 7000-TOTAIS-FINAIS THRU 7000-EXIT.
158100     CLOSE RESULTS.
158200     CLOSE REPORT.
158300     GO TO 6000-EXIT.
158400 6000-EXIT.
158500     EXIT.
158600
158700*
158800*    PAGE HEADER: REPORT TITLE, JOB TITLE, CLASSIFICATION AND
158900*    REQUIRED EXPERIENCE.
159000*
159100 6100-CABECALHO-JOB.
159200     ADD 1 TO PAGINA-ATUAL.
159300     MOVE PAGINA-ATUAL TO CAB1-PAGE.
159400     WRITE REG-REPORT FROM CAB1-LINE AFTER ADVANCING PAGE.
159500     MOVE REQ-JOB-TITLE TO CAB2-TITLE.
159600     MOVE REQ-JOB-CLASS TO CAB2-CLASS.
159700     MOVE REQ-EXP-REQUIRED TO CAB2-EXP.
159800     WRITE REG-REPORT FROM CAB2-LINE AFTER ADVANCING 2.
159900     MOVE 4 TO LINHA-ATUAL.
160000     GO TO 6100-EXIT.
160100 6100-EXIT.
160200     EXIT.
160300
999999*    RETURN ONE SORTED KEY RECORD, RECOVER THE FULL CANDIDATE ROW
999999*    VIA ORDEM-SD, REPRINT THE PAGE HEADER ON A LINE-COUNT
999999*    BREAK, THEN WRITE ITS RESULTS RECORD AND REPORT LINES.
160400 6200-LE-ORDENADO.
160500     RETURN SORTCAND
160600         AT END
160700            MOVE 'Y' TO SW-FIM-SORT
160800            GO TO 6200-EXIT.
160900     ADD 1 TO RANK-ATUAL.
161000     MOVE ORDEM-SD TO IX-CAND.
161100     IF LINHA-ATUAL > 50
161200        PERFORM 6100-CABECALHO-JOB THRU 6100-EXIT.
161300     PERFORM 6300-ESCREVE-RESULTADO THRU 6300-EXIT.
161400     PERFORM 6400-IMPRIME-CANDIDATO THRU 6400-EXIT.
161500     GO TO 6200-EXIT.
161600 6200-EXIT.
161700     EXIT.
161800
161900*
162000*    WRITE THE FLAT RESULTS RECORD FOR THIS CANDIDATE.
162100*
162200 6300-ESCREVE-RESULTADO.
162300     MOVE CAND-DISPNAME(IX-CAND)    TO RES-NAME.
162400     MOVE CAND-FINAL-SCORE(IX-CAND) TO RES-FINAL-SCORE.
162500     MOVE CAND-BASE(IX-CAND)        TO RES-BASE.
162600     MOVE CAND-MUST-SCORE(IX-CAND)  TO RES-MUST-SCORE.
162700     MOVE CAND-NICE-SCORE(IX-CAND)  TO RES-NICE-SCORE.
162800     MOVE CAND-SUIT-SCORE(IX-CAND)  TO RES-SUIT-SCORE.
162900     MOVE CAND-FORMATO(IX-CAND)     TO RES-FORMAT-SCORE.
163000     MOVE CAND-EXP-FLAG(IX-CAND)    TO RES-EXP-FLAG.
163100     MOVE CAND-EXP-GAP(IX-CAND)     TO RES-EXP-GAP.
163200     MOVE CAND-AUDIO-FLAG(IX-CAND)  TO RES-AUDIO-FLAG.
163300     MOVE CAND-TECH(IX-CAND)        TO RES-TECH-SCORE.
163400     MOVE CAND-COMM(IX-CAND)        TO RES-COMM-SCORE.
163500     WRITE REG-RESULTS.
163600     IF CAND-TEM-RESUME(IX-CAND) NOT = 'Y'
163700        GO TO 6300-EXIT.
163800     ADD 1 TO QTDE-COM-SCORE.
163900     ADD CAND-FINAL-SCORE(IX-CAND) TO SOMA-SCORE-FINAL.
164000     IF CAND-EXP-FLAG(IX-CAND) = 'Y'
164100        ADD 1 TO QTDE-ATENDE-EXP.
164200     GO TO 6300-EXIT.
164300 6300-EXIT.
164400     EXIT.
164500
164600*
164700*    PRINT THE CANDIDATE HEADER, COMPONENT AND DETAIL LINES.
164800*    THE PER-SKILL BREAKDOWN IS SUPPRESSED WHEN UPSI-0 IS ON
164900*    (SUMMARY-ONLY RUN, CR-0279).
165000*
165100 6400-IMPRIME-CANDIDATO.
165200     MOVE RANK-ATUAL                TO DET1-RANK.
165300     MOVE CAND-DISPNAME(IX-CAND)    TO DET1-NAME.
165400     MOVE CAND-FINAL-SCORE(IX-CAND) TO DET1-SCORE.
165500     IF CAND-AUDIO-FLAG(IX-CAND) = 'Y'
165600        MOVE 'Y' TO DET1-AUDIO-FLAG
165700     ELSE
165800        MOVE 'N' TO DET1-AUDIO-FLAG.
165900     WRITE REG-REPORT FROM DET1-LINE AFTER ADVANCING 2.
166000     ADD 2 TO LINHA-ATUAL.
166100     IF CAND-TEM-RESUME(IX-CAND) NOT = 'Y'
166200        GO TO 6400-AUDIO-LINE.
166300     MOVE CAND-BASE(IX-CAND)       TO DET2-BASE.
166400     MOVE CAND-MUST-SCORE(IX-CAND) TO DET2-MUST.
166500     MOVE CAND-NICE-SCORE(IX-CAND) TO DET2-NICE.
166600     MOVE CAND-SUIT-SCORE(IX-CAND) TO DET2-SUIT.
166700     MOVE CAND-FORMATO(IX-CAND)    TO DET2-FORMAT.
166800     WRITE REG-REPORT FROM DET2-LINE AFTER ADVANCING 1.
166900     ADD 1 TO LINHA-ATUAL.
167000     IF DETAIL-SUPPRESS-SWITCH NOT = 0
167100        GO TO 6400-EXP-VERDICT.
167200     WRITE REG-REPORT FROM CAB3-LINE AFTER ADVANCING 1.
167300     ADD 1 TO LINHA-ATUAL.
167400     IF CAND-QTDE-DET(IX-CAND) > 0
167500        PERFORM 6450-IMPRIME-DETALHE THRU 6450-EXIT
167600            VARYING IX-DET FROM 1 BY 1
167700            UNTIL IX-DET > CAND-QTDE-DET(IX-CAND).
167800     GO TO 6400-EXP-VERDICT.
167900
168000*
168100*    PICK THE WORDING OF THE EXPERIENCE VERDICT ON DET4
168200*    (MEETS, WITHIN THE ONE-YEAR TOLERANCE, OR BELOW).
168300*
168400 6400-EXP-VERDICT.
168500     COMPUTE DET4-CAND-EXP = CAND-EXP(IX-CAND).
168600     COMPUTE DET4-REQ-EXP = REQ-EXP-REQUIRED.
168700     MOVE CAND-EXP-GAP(IX-CAND) TO DET4-GAP.
168800     IF CAND-EXP-FLAG(IX-CAND) = 'Y'
168900        MOVE 'MEETS REQUIREMENT' TO DET4-VERDICT
169000        GO TO 6400-EXP-PRINT.
169100     IF CAND-EXP-FLAG(IX-CAND) = 'T'
169200        MOVE 'WITHIN TOLERANCE' TO DET4-VERDICT
169300        GO TO 6400-EXP-PRINT.
169400     MOVE 'BELOW REQUIREMENT' TO DET4-VERDICT.
999999*    COMMON TAIL FOR ALL THREE VERDICT BRANCHES ABOVE.
169500 6400-EXP-PRINT.
169600     WRITE REG-REPORT FROM DET4-LINE AFTER ADVANCING 1.
169700     ADD 1 TO LINHA-ATUAL.
169800
999999*    DET5 (AUDIO SCORES) ONLY PRINTS WHEN THIS CANDIDATE ACTUALLY
999999*    HAS AN AUDIO MATCH; A RESUME-ONLY CANDIDATE SKIPS STRAIGHT
999999*    TO 6400-EXIT.
169900 6400-AUDIO-LINE.
170000     IF CAND-AUDIO-FLAG(IX-CAND) NOT = 'Y'
170100        GO TO 6400-EXIT.
170200     MOVE CAND-TECH(IX-CAND) TO DET5-TECH.
170300     MOVE CAND-COMM(IX-CAND) TO DET5-COMM.
170400     WRITE REG-REPORT FROM DET5-LINE AFTER ADVANCING 1.
170500     ADD 1 TO LINHA-ATUAL.
170600     GO TO 6400-EXIT.
170700 6400-EXIT.
170800     EXIT.
170900
171000*
171100*    ONE PER-SKILL BREAKDOWN LINE (MUST OR NICE), SUBSCRIPTED
171200*    BY IX-DET.
171300*
171400 6450-IMPRIME-DETALHE.
171500     MOVE DET-CAT(IX-CAND, IX-DET)    TO DET3-CAT.
171600     MOVE DET-NOME(IX-CAND, IX-DET)   TO DET3-REQNAME.
171700     MOVE DET-FORCA(IX-CAND, IX-DET)  TO DET3-STRENGTH.
171800     MOVE DET-PTS(IX-CAND, IX-DET)    TO DET3-PTS.
171900     MOVE DET-MAXPTS(IX-CAND, IX-DET) TO DET3-MAXPTS.
172000     WRITE REG-REPORT FROM DET3-LINE AFTER ADVANCING 1.
172100     ADD 1 TO LINHA-ATUAL.
172200     GO TO 6450-EXIT.
172300 6450-EXIT.
172400     EXIT.
172500
172600*****************************************************************
172700*    SECTION 7000 - CONTROL TOTALS BLOCK (CR-0163).             *
172800*****************************************************************
172900 7000-TOTAIS-FINAIS SECTION.
999999*    PRINTED ONCE, AFTER THE LAST CANDIDATE, FROM THE SORT OUTPUT
999999*    PROCEDURE.  AVERAGE IS OVER QTDE-COM-SCORE (RESUME-BACKED
999999*    CANDIDATES ONLY), NOT QTDE-CAND, SO STANDALONE AUDIO ROWS
999999*    WITH NO SCORE DO NOT DRAG THE AVERAGE DOWN.
173000 7000-INICIO.
173100     IF QTDE-COM-SCORE > 0
173200        COMPUTE MEDIA-SCORE-FINAL ROUNDED =
173300            SOMA-SCORE-FINAL / QTDE-COM-SCORE
173400     ELSE
173500        MOVE 0 TO MEDIA-SCORE-FINAL.
173600     WRITE REG-REPORT FROM TOT1-LINE AFTER ADVANCING 3.
173700     MOVE QTDE-CAND TO TOT2-CAND.
173800     WRITE REG-REPORT FROM TOT2-LINE AFTER ADVANCING 2.
173900     MOVE QTDE-AUDIO-LIDOS   TO TOT3-AUDIO-READ.
174000     MOVE QTDE-AUDIO-CASADOS TO TOT3-AUDIO-MATCH.
174100     MOVE QTDE-AUDIO-AVULSOS TO TOT3-AUDIO-STAND.
174200     WRITE REG-REPORT FROM TOT3-LINE AFTER ADVANCING 1.
174300     MOVE QTDE-ATENDE-EXP TO TOT4-MEET-EXP.
174400     WRITE REG-REPORT FROM TOT4-LINE AFTER ADVANCING 1.
174500     MOVE SOMA-SCORE-FINAL  TO TOT5-SUM.
174600     MOVE MEDIA-SCORE-FINAL TO TOT5-AVG.
174700     WRITE REG-REPORT FROM TOT5-LINE AFTER ADVANCING 1.
174800     GO TO 7000-EXIT.
174900 7000-EXIT.
175000     EXIT.
